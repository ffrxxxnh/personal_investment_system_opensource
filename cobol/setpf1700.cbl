000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETPF1700.
000300 AUTHOR.        D M HARTWELL.
000400 INSTALLATION.  PERSONAL FINANCE SYSTEMS GROUP.
000500 DATE-WRITTEN.  01/18/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*  01/18/90  DMH  ORIGINAL WRITE-UP.  FOURTH STEP OF THE PF JOB  *
001100*                 STREAM -- ROLLS THE GRANULAR MONTHLY INCOME    *
001200*                 AND EXPENSE ROW UP INTO THE MONTHLY SNAPSHOT.  *
001300*  08/02/90  DMH  ZERO/MISSING FX RATE NOW DEFAULTS TO 7.0000    *
001400*                 RATHER THAN REJECTING THE ROW.  REQ #9008-019. *
001500*  04/11/92  RPK  INVESTMENT-EXPENSE GROUP SPLIT OUT OF TOTAL    *
001600*                 EXPENSE -- OUTFLOWS TO INVESTMENTS ARE NOT     *
001700*                 SPENDING.  REQ #9204-033.                      *
001800*  02/02/99  GWC  Y2K REMEDIATION -- MONTH-DATE CONFIRMED FOUR-  *
001900*                 DIGIT YEAR, NO TWO-DIGIT YEAR MATH.            *
002000*  10/05/00  GWC  SAVINGS-RATE NOW FORCED TO ZERO WHEN TOTAL     *
002100*                 INCOME IS ZERO OR NEGATIVE -- WAS ABENDING ON  *
002200*                 A DIVIDE BY ZERO.  REQ #0010-002.              *
002300*  06/14/05  LMS  MONTHLY-STORE CONVERTED TO INDEXED             *
002400*                 ORGANIZATION, KEYED BY MONTH DATE.             *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CONSOLE IS CRT.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200*    /PFBATCH/MINC.xxx -- GRANULAR MONTHLY INPUT
003300     SELECT MI-FILE   ASSIGN TO DYNAMIC MI-PATH
003400            ORGANIZATION IS RECORD SEQUENTIAL.
003500*    /PFBATCH/MSNP.xxx -- MONTHLY SNAPSHOT STORE, KEYED BY DATE
003600     SELECT MS-FILE   ASSIGN TO DYNAMIC MS-PATH
003700            ORGANIZATION IS INDEXED
003800            ACCESS MODE IS DYNAMIC
003900            RECORD KEY IS MS1700-SNAPSHOT-DATE
004000            FILE STATUS IS MS-FILE-STATUS.
004100*    /PFBATCH/RPRT.xxx -- SYNC CONTROL REPORT, EXTENDED
004200     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
004300            ORGANIZATION IS RECORD SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800 FD  MI-FILE
004900     RECORD CONTAINS 239 CHARACTERS
005000     LABEL RECORDS ARE STANDARD
005100     DATA RECORD IS MI1600-REC.
005200 copy '/users/devel/pf1600.cbl'.
005300*
005400 FD  MS-FILE
005500     RECORD CONTAINS 113 CHARACTERS
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS MS1700-REC.
005800 copy '/users/devel/pf1700.cbl'.
005900*
006000 FD  RO-FILE
006100     RECORD CONTAINS 132 CHARACTERS
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS RO-LINE.
006400 01  RO-LINE                             PIC X(132).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 copy '/users/devel/pfwork.cbl'.
006900*
007000 01  SETPF1700-VARIABLES.
007100     05  MI-PATH.
007200         10  FILLER                      PIC X(14)
007300             VALUE '/PFBATCH/MINC.'.
007400         10  MI-NAME                     PIC X(64).
007500     05  MS-PATH.
007600         10  FILLER                      PIC X(14)
007700             VALUE '/PFBATCH/MSNP.'.
007800         10  MS-NAME                     PIC X(64).
007900     05  RO-PATH.
008000         10  FILLER                      PIC X(14)
008100             VALUE '/PFBATCH/RPRT.'.
008200         10  RO-NAME                     PIC X(64).
008300     05  MS-FILE-STATUS                  PIC X(2).
008400         88  MS-OK                        VALUE '00'.
008500         88  MS-NOT-FOUND                 VALUE '23'.
008600     05  WS-COMMAND-LINE                 PIC X(100).
008700     05  WS-MI-EOF-SW                    PIC 9(1) VALUE 0.
008800         88  WS-MI-EOF                    VALUE 1.
008900     05  WS-FX-RATE                      PIC 9(2)V9(4).
009000*
009100 PROCEDURE DIVISION.
009200*
009300 A010-MAIN-LINE.
009400     DISPLAY SPACES UPON CRT.
009500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
009600     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
009700         INTO PF-RUN-DATE MI-NAME MS-NAME RO-NAME.
009800     DISPLAY SPACES UPON CRT.
009900     DISPLAY '* * * B E G I N   S E T P F 1 7 0 0 . C B L'
010000         UPON CRT AT 1401.
010100     IF PF-RUN-DATE = ZERO OR MI-NAME = SPACES
010200         DISPLAY '!!!! ENTER RUN DATE AND FILE NAMES ON'
010300             UPON CRT AT 2301
010400         DISPLAY '!!!!   COMMAND LINE'
010500             UPON CRT AT 2401
010600         STOP RUN.
010700     OPEN INPUT MI-FILE.
010800     OPEN I-O   MS-FILE.
010900     OPEN EXTEND RO-FILE.
011000     PERFORM READ-MONTHLY.
011100     PERFORM 001-MAIN-MONTH THRU 001-MAIN-MONTH-EXIT
011200         UNTIL WS-MI-EOF-SW = 1.
011300     PERFORM END-RTN.
011400*
011500 READ-MONTHLY.
011600     READ MI-FILE AT END MOVE 1 TO WS-MI-EOF-SW.
011700     IF WS-MI-EOF-SW = 0
011800         ADD 1 TO PF-CTL-READ.
011900*
012000******************************************
012100*        MONTHLY AGGREGATION                 *
012200******************************************
012300*
012400 001-MAIN-MONTH.
012500*    08/02/90 DMH -- ZERO/MISSING RATE DEFAULTS, REQ #9008-019.
012600     IF MI1600-FX-USD-CNY = ZERO
012700         MOVE PF-FX-DEFAULT     TO WS-FX-RATE
012800     ELSE
012900         MOVE MI1600-FX-USD-CNY TO WS-FX-RATE.
013000     PERFORM BUILD-INCOME-GROUP THRU BUILD-INCOME-GROUP-EXIT.
013100     PERFORM BUILD-EXPENSE-GROUP THRU BUILD-EXPENSE-GROUP-EXIT.
013200     PERFORM BUILD-RESULT-GROUP THRU BUILD-RESULT-GROUP-EXIT.
013300     MOVE MI1600-MONTH-DATE       TO MS1700-SNAPSHOT-DATE.
013400     PERFORM UPSERT-MONTHLY THRU UPSERT-MONTHLY-EXIT.
013500     PERFORM READ-MONTHLY.
013600 001-MAIN-MONTH-EXIT.
013700     EXIT.
013800*
013900 BUILD-INCOME-GROUP.
014000     COMPUTE MS1700-SALARY-INCOME ROUNDED =
014100         MI1600-INC-SALARY + MI1600-INC-REIMBURSE
014200         + MI1600-INC-BENEFIT + MI1600-INC-HOUSING-FUND.
014300     COMPUTE MS1700-RSU-INCOME ROUNDED =
014400         MI1600-INC-RSU-CNY
014500         + (MI1600-INC-RSU-USD * WS-FX-RATE).
014600     COMPUTE MS1700-INVESTMENT-INCOME ROUNDED =
014700         MI1600-INC-PASSIVE-UNKNOWN
014800         + MI1600-INC-PASSIVE-FUND-REDM
014900         + MI1600-INC-PASSIVE-BANK-WLTH
015000         + MI1600-INC-PASSIVE-GOLD-SALE.
015100     MOVE MI1600-INC-OTHER TO MS1700-OTHER-INCOME.
015200     COMPUTE MS1700-TOTAL-INCOME ROUNDED =
015300         MS1700-SALARY-INCOME + MS1700-RSU-INCOME
015400         + MS1700-INVESTMENT-INCOME + MS1700-OTHER-INCOME.
015500 BUILD-INCOME-GROUP-EXIT.
015600     EXIT.
015700*
015800 BUILD-EXPENSE-GROUP.
015900     COMPUTE MS1700-HOUSING-EXPENSE ROUNDED =
016000         MI1600-EXP-HOUSING + MI1600-OUT-LOAN-MORTGAGE.
016100     COMPUTE MS1700-LIVING-EXPENSE ROUNDED =
016200         MI1600-EXP-FOOD + MI1600-EXP-TRANSPORT
016300         + MI1600-EXP-APPAREL + MI1600-EXP-ELECTRONICS
016400         + MI1600-EXP-FAMILY-TEMP.
016500     COMPUTE MS1700-HEALTHCARE-EXPENSE ROUNDED =
016600         MI1600-EXP-HEALTH-FITNESS + MI1600-OUT-INSURANCE-1
016700         + MI1600-OUT-INSURANCE-2 + MI1600-OUT-INSURANCE-3.
016800     COMPUTE MS1700-ENTERTAINMENT-EXPENSE ROUNDED =
016900         MI1600-EXP-TRAVEL + MI1600-EXP-ENTERTAINMENT.
017000     MOVE MI1600-EXP-WORK-RELATED TO MS1700-OTHER-EXPENSE.
017100     COMPUTE MS1700-INVESTMENT-EXPENSE ROUNDED =
017200*    04/11/92 RPK -- SPLIT OUT OF TOTAL EXPENSE, REQ #9204-033.
017300         MI1600-OUT-INV-BANK-WEALTH
017400         + MI1600-OUT-INV-PRIV-EQUITY
017500         + MI1600-OUT-INV-FUND-TT
017600         + MI1600-OUT-INV-FUND-SCHWAB-CNY
017700         + (MI1600-OUT-INV-FUND-SCHWAB-USD * WS-FX-RATE)
017800         + MI1600-OUT-INV-GOLD-PAPER
017900         + MI1600-OUT-INV-GOLD-ETF.
018000     COMPUTE MS1700-TOTAL-EXPENSE ROUNDED =
018100         MS1700-HOUSING-EXPENSE + MS1700-LIVING-EXPENSE
018200         + MS1700-HEALTHCARE-EXPENSE
018300         + MS1700-ENTERTAINMENT-EXPENSE
018400         + MS1700-OTHER-EXPENSE.
018500 BUILD-EXPENSE-GROUP-EXIT.
018600     EXIT.
018700*
018800 BUILD-RESULT-GROUP.
018900     COMPUTE MS1700-NET-SAVINGS ROUNDED =
019000         MS1700-TOTAL-INCOME - MS1700-TOTAL-EXPENSE.
019100     IF MS1700-TOTAL-INCOME > 0
019200*    10/05/00 GWC -- ZERO/NEGATIVE INCOME GUARD, REQ #0010-002.
019300         COMPUTE MS1700-SAVINGS-RATE ROUNDED =
019400             (MS1700-NET-SAVINGS / MS1700-TOTAL-INCOME) * 100
019500     ELSE
019600         MOVE ZERO TO MS1700-SAVINGS-RATE.
019700     MOVE 'CNY' TO MS1700-CURRENCY.
019800 BUILD-RESULT-GROUP-EXIT.
019900     EXIT.
020000*
020100 UPSERT-MONTHLY.
020200     READ MS-FILE
020300         INVALID KEY
020400             WRITE MS1700-REC
020500             ADD 1 TO PF-CTL-ADDED
020600         NOT INVALID KEY
020700             REWRITE MS1700-REC
020800             ADD 1 TO PF-CTL-UPDATED.
020900 UPSERT-MONTHLY-EXIT.
021000     EXIT.
021100*
021200 END-RTN.
021300     DISPLAY 'MONTHLY AGGREGATION COMPLETE' UPON CRT AT 0915.
021400     DISPLAY PF-CTL-READ    'READ    =' UPON CRT AT 1101.
021500     DISPLAY PF-CTL-ADDED   'ADDED   =' UPON CRT AT 1125.
021600     DISPLAY PF-CTL-UPDATED 'UPDATED =' UPON CRT AT 1149.
021700     MOVE PF-CTL-READ    TO PF-ED-COUNT-1.
021800     MOVE PF-CTL-ADDED   TO PF-ED-COUNT-2.
021900     MOVE PF-CTL-UPDATED TO PF-ED-COUNT-3.
022000     STRING 'PF1700 MONTHLY AGGREGATION  READ=' PF-ED-COUNT-1
022100            ' ADDED='                       PF-ED-COUNT-2
022200            ' UPDATED='                     PF-ED-COUNT-3
022300            DELIMITED BY SIZE INTO RO-LINE.
022400     WRITE RO-LINE.
022500     CLOSE MI-FILE.
022600     CLOSE MS-FILE.
022700     CLOSE RO-FILE.
022800     STOP RUN.
