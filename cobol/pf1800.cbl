000100* PF1800 -- TRANSACTION HISTORY RECORD, SETPF1800/SETPF1900
000200* INPUT.
000300* SAME TWO-GROUP SHAPE AS THE OLD TRAN750 RECORD: A SHORT HEADER
000400* GROUP THEN A DOLLAR-HISTORY GROUP, PLUS A CONTROL GROUP AT THE
000500* END RECORDING WHEN AND IN WHICH ENTRY BATCH THE ROW WAS POSTED.
000600 01  TX1800-REC.
000700     05  TX1800-TXN-DATE                    PIC 9(8).
000800     05  TX1800-ASSET-NAME                  PIC X(40).
000900     05  TX1800-TXN-TYPE                    PIC X(10).
001000         88  TX1800-IS-BUY                   VALUE 'Buy'.
001100         88  TX1800-IS-SELL                  VALUE 'Sell'.
001200         88  TX1800-IS-DIVIDEND              VALUE 'Dividend'.
001300         88  TX1800-IS-DEPOSIT               VALUE 'Deposit'.
001400         88  TX1800-IS-WITHDRAWAL            VALUE 'Withdrawal'.
001500         88  TX1800-IS-FEE                   VALUE 'Fee'.
001600     05  TX1800-DOLLAR-HISTORY.
001700         10  TX1800-QUANTITY                PIC S9(9)V9(4) COMP-3.
001800         10  TX1800-PRICE                   PIC S9(9)V9(4) COMP-3.
001900         10  TX1800-AMOUNT                   PIC S9(13)V99 COMP-3.
002000         10  TX1800-REALIZED-GAIN            PIC S9(13)V99 COMP-3.
002100     05  TX1800-SOURCE-ID                    PIC X(40).
002200     05  TX1800-CONTROL-FIELDS.
002300         10  TX1800-POSTED-DATE               PIC 9(8).
002400         10  TX1800-ENTRY-BATCH               PIC X(6).
002500     05  FILLER                              PIC X(3).
