000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETPF1400.
000300 AUTHOR.        R P KOWALSKI.
000400 INSTALLATION.  PERSONAL FINANCE SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/05/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*  09/05/89  RPK  ORIGINAL WRITE-UP.  THIRD STEP OF THE PF JOB   *
001100*                 STREAM -- LOADS THE FULL CALCULATED HOLDINGS   *
001200*                 EXTRACT, REGISTERS ANY NEW ASSETS, UPSERTS THE *
001300*                 HOLDINGS LEDGER AND PURGES STALE ROWS.         *
001400*  02/14/90  RPK  PASS 1 (ASSET REGISTRATION) SPLIT OUT OF THE   *
001500*                 UPSERT PASS -- A BAD EXTRACT WAS LEAVING       *
001600*                 HOLDINGS ROWS POINTING AT AN ASSET THAT NEVER  *
001700*                 GOT WRITTEN.  REQ #9002-027.                   *
001800*  11/30/91  DMH  COST-BASIS NOW ONLY OVERWRITTEN ON UPDATE WHEN *
001900*                 THE INCOMING VALUE IS NON-ZERO -- A ZERO-COST  *
002000*                 EXTRACT ROW WAS WIPING OUT GOOD COST DATA.     *
002100*  06/02/93  DMH  STALE-DELETE PASS ADDED -- ANY HOLDING FOR THE *
002200*                 SNAPSHOT DATE NOT PRESENT ON THIS EXTRACT IS   *
002300*                 REMOVED SO THE LEDGER MIRRORS THE SOURCE.      *
002400*  02/02/99  GWC  Y2K REMEDIATION -- SNAPSHOT-DATE COMPARE LOGIC *
002500*                 CONFIRMED FOUR-DIGIT YEAR, NO TRUNCATION.      *
002600*  09/14/02  LMS  KNOWN-ASSET TABLE RAISED FROM 100 TO 200       *
002700*                 ENTRIES -- PORTFOLIO GREW PAST THE OLD LIMIT.  *
002800*                 REQ #0209-071.                                *
002900*  06/14/05  LMS  HOLDINGS-STORE AND ASSET-MASTER NOW BOTH       *
003000*                 INDEXED ORGANIZATION, SAME AS THE OTHER STEPS. *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CONSOLE IS CRT.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*    /PFBATCH/MTRX.xxx -- CALCULATED HOLDINGS EXTRACT
003900     SELECT MX-FILE   ASSIGN TO DYNAMIC MX-PATH
004000            ORGANIZATION IS RECORD SEQUENTIAL.
004100*    /PFBATCH/HLDG.xxx -- HOLDINGS LEDGER, KEYED (DATE,ASSET)
004200     SELECT HD-FILE   ASSIGN TO DYNAMIC HD-PATH
004300            ORGANIZATION IS INDEXED
004400            ACCESS MODE IS DYNAMIC
004500            RECORD KEY IS HD1400-KEY-FIELDS
004600            FILE STATUS IS HD-FILE-STATUS.
004700*    /PFBATCH/MAST.xxx -- ASSET MASTER, KEYED
004800     SELECT AM-FILE   ASSIGN TO DYNAMIC AM-PATH
004900            ORGANIZATION IS INDEXED
005000            ACCESS MODE IS DYNAMIC
005100            RECORD KEY IS AM-ASSET-ID
005200            FILE STATUS IS AM-FILE-STATUS.
005300*    /PFBATCH/RPRT.xxx -- SYNC CONTROL REPORT, EXTENDED
005400     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
005500            ORGANIZATION IS RECORD SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  MX-FILE
006100     RECORD CONTAINS 160 CHARACTERS
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS MX1500-REC.
006400 copy '/users/devel/pf1500.cbl'.
006500*
006600 FD  HD-FILE
006700     RECORD CONTAINS 170 CHARACTERS
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS HD1400-REC.
007000 copy '/users/devel/pf1400.cbl'.
007100*
007200 FD  AM-FILE
007300     RECORD CONTAINS 96 CHARACTERS
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS ASSET-MASTER-REC.
007600 copy '/users/devel/pf1000.cbl'.
007700*
007800 FD  RO-FILE
007900     RECORD CONTAINS 132 CHARACTERS
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS RO-LINE.
008200 01  RO-LINE                             PIC X(132).
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 copy '/users/devel/pfwork.cbl'.
008700*
008800 01  SETPF1400-VARIABLES.
008900     05  MX-PATH.
009000         10  FILLER                      PIC X(14)
009100             VALUE '/PFBATCH/MTRX.'.
009200         10  MX-NAME                     PIC X(64).
009300     05  HD-PATH.
009400         10  FILLER                      PIC X(14)
009500             VALUE '/PFBATCH/HLDG.'.
009600         10  HD-NAME                     PIC X(64).
009700     05  AM-PATH.
009800         10  FILLER                      PIC X(14)
009900             VALUE '/PFBATCH/MAST.'.
010000         10  AM-NAME                     PIC X(64).
010100     05  RO-PATH.
010200         10  FILLER                      PIC X(14)
010300             VALUE '/PFBATCH/RPRT.'.
010400         10  RO-NAME                     PIC X(64).
010500     05  HD-FILE-STATUS                  PIC X(2).
010600         88  HD-OK                        VALUE '00'.
010700         88  HD-NOT-FOUND                 VALUE '23'.
010800     05  AM-FILE-STATUS                  PIC X(2).
010900         88  AM-OK                        VALUE '00'.
011000         88  AM-NOT-FOUND                 VALUE '23'.
011100     05  WS-COMMAND-LINE                 PIC X(100).
011200     05  WS-MX-EOF-SW                    PIC 9(1) VALUE 0.
011300         88  WS-MX-EOF                    VALUE 1.
011400     05  WS-MAX-SNAPSHOT-DATE            PIC 9(8) VALUE 0.
011500*
011600*    KNOWN-ASSET TABLE -- EVERY ASSET ID SEEN ON THIS EXTRACT,
011700*    USED BY PASS 3 TO DECIDE WHAT IS STALE.
011800     05  WS-KNOWN-COUNT                   PIC S9(4) COMP VALUE 0.
011900     05  WS-KNOWN-TABLE OCCURS 200 TIMES.
012000*    09/14/02 LMS -- RAISED FROM 100, REQ #0209-071.
012100         10  WS-KNOWN-ASSET-ID            PIC X(20).
012200     05  WS-KNOWN-FOUND-SW                PIC X(1).
012300         88  WS-KNOWN-FOUND                VALUE 'Y'.
012400*
012500 PROCEDURE DIVISION.
012600*
012700 A010-MAIN-LINE.
012800     DISPLAY SPACES UPON CRT.
012900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
013100         INTO PF-RUN-DATE MX-NAME HD-NAME AM-NAME RO-NAME.
013200     DISPLAY SPACES UPON CRT.
013300     DISPLAY '* * * B E G I N   S E T P F 1 4 0 0 . C B L'
013400         UPON CRT AT 1401.
013500     IF PF-RUN-DATE = ZERO OR MX-NAME = SPACES
013600         DISPLAY '!!!! ENTER RUN DATE AND FILE NAMES ON'
013700             UPON CRT AT 2301
013800         DISPLAY '!!!!   COMMAND LINE'
013900             UPON CRT AT 2401
014000         STOP RUN.
014100*
014200*    PASS 0 -- FIND THE MAXIMUM SNAPSHOT DATE ON THE EXTRACT
014300     OPEN INPUT MX-FILE.
014400     PERFORM READ-METRICS.
014500     PERFORM 000-FIND-MAX-DATE THRU 000-FIND-MAX-DATE-EXIT
014600         UNTIL WS-MX-EOF-SW = 1.
014700     CLOSE MX-FILE.
014800*
014900*    PASSES 1 AND 2 -- ASSET REGISTRATION AND HOLDINGS UPSERT
015000     MOVE 0 TO WS-MX-EOF-SW.
015100     OPEN INPUT MX-FILE.
015200     OPEN I-O   HD-FILE.
015300     OPEN I-O   AM-FILE.
015400     OPEN EXTEND RO-FILE.
015500     PERFORM READ-METRICS.
015600     PERFORM 001-MAIN-HOLDING THRU 001-MAIN-HOLDING-EXIT
015700         UNTIL WS-MX-EOF-SW = 1.
015800     CLOSE MX-FILE.
015900*
016000*    PASS 3 -- STALE-HOLDING DELETE
016100     PERFORM 003-STALE-DELETE THRU 003-STALE-DELETE-EXIT.
016200     PERFORM END-RTN.
016300*
016400 READ-METRICS.
016500     READ MX-FILE AT END MOVE 1 TO WS-MX-EOF-SW.
016600*
016700******************************************
016800*   PASS 0 -- MAXIMUM SNAPSHOT DATE       *
016900******************************************
017000*
017100 000-FIND-MAX-DATE.
017200     IF MX1500-SNAPSHOT-DATE > WS-MAX-SNAPSHOT-DATE
017300         MOVE MX1500-SNAPSHOT-DATE TO WS-MAX-SNAPSHOT-DATE.
017400     PERFORM READ-METRICS.
017500 000-FIND-MAX-DATE-EXIT.
017600     EXIT.
017700*
017800******************************************
017900*   PASS 1/2 -- REGISTER AND UPSERT       *
018000******************************************
018100*
018200 001-MAIN-HOLDING.
018300*    02/14/90 RPK -- ASSET REGISTRATION SPLIT OUT, REQ #9002-027.
018400     IF MX1500-SNAPSHOT-DATE NOT = WS-MAX-SNAPSHOT-DATE
018500         GO TO 001-MAIN-HOLDING-NEXT.
018600     IF MX1500-ASSET-ID = SPACES
018700         ADD 1 TO PF-CTL-SKIPPED
018800         GO TO 001-MAIN-HOLDING-NEXT.
018900     ADD 1 TO PF-CTL-READ.
019000     PERFORM REGISTER-ASSET THRU REGISTER-ASSET-EXIT.
019100     PERFORM UPSERT-HOLDING THRU UPSERT-HOLDING-EXIT.
019200     PERFORM REMEMBER-KNOWN-ASSET THRU REMEMBER-KNOWN-ASSET-EXIT.
019300 001-MAIN-HOLDING-NEXT.
019400     PERFORM READ-METRICS.
019500 001-MAIN-HOLDING-EXIT.
019600     EXIT.
019700*
019800 REGISTER-ASSET.
019900     MOVE MX1500-ASSET-ID            TO AM-ASSET-ID.
020000     READ AM-FILE
020100         INVALID KEY
020200             MOVE MX1500-ASSET-ID       TO AM-ASSET-ID
020300             MOVE MX1500-ASSET-NAME     TO AM-ASSET-NAME
020400             MOVE 'Unknown'             TO AM-ASSET-TYPE
020500             MOVE 'Y'                   TO AM-IS-ACTIVE
020600             WRITE ASSET-MASTER-REC.
020700 REGISTER-ASSET-EXIT.
020800     EXIT.
020900*
021000 UPSERT-HOLDING.
021100     MOVE MX1500-SNAPSHOT-DATE       TO HD1400-SNAPSHOT-DATE.
021200     MOVE MX1500-ASSET-ID            TO HD1400-ASSET-ID.
021300     READ HD-FILE
021400         INVALID KEY
021500             PERFORM INSERT-HOLDING
021600                 THRU INSERT-HOLDING-EXIT
021700         NOT INVALID KEY
021800             PERFORM UPDATE-HOLDING
021900                 THRU UPDATE-HOLDING-EXIT.
022000 UPSERT-HOLDING-EXIT.
022100     EXIT.
022200*
022300 INSERT-HOLDING.
022400     MOVE MX1500-ASSET-NAME          TO HD1400-ASSET-NAME.
022500     MOVE MX1500-ASSET-CLASS         TO HD1400-ASSET-CLASS.
022600     MOVE MX1500-SUB-CLASS           TO HD1400-SUB-CLASS.
022700     MOVE MX1500-QUANTITY            TO HD1400-SHARES.
022800     MOVE MX1500-MARKET-PRICE-UNIT   TO HD1400-CURRENT-PRICE.
022900     MOVE MX1500-MARKET-VALUE-CNY    TO HD1400-MARKET-VALUE.
023000     MOVE MX1500-COST-BASIS-CNY      TO HD1400-COST-BASIS.
023100     MOVE MX1500-CURRENCY            TO HD1400-CURRENCY.
023200     COMPUTE HD1400-UNREALIZED-PNL =
023300         HD1400-MARKET-VALUE - HD1400-COST-BASIS.
023400     MOVE 'PF14'                     TO HD1400-LAST-SYNC-STEP.
023500     MOVE 'N'                        TO HD1400-STALE-FLAG.
023600     WRITE HD1400-REC.
023700     ADD 1 TO PF-CTL-ADDED.
023800 INSERT-HOLDING-EXIT.
023900     EXIT.
024000*
024100 UPDATE-HOLDING.
024200*    11/30/91 DMH -- COST-BASIS GUARD, ZERO INCOMING IGNORED.
024300     MOVE MX1500-ASSET-NAME          TO HD1400-ASSET-NAME.
024400     MOVE MX1500-ASSET-CLASS         TO HD1400-ASSET-CLASS.
024500     MOVE MX1500-SUB-CLASS           TO HD1400-SUB-CLASS.
024600     MOVE MX1500-QUANTITY            TO HD1400-SHARES.
024700     MOVE MX1500-MARKET-PRICE-UNIT   TO HD1400-CURRENT-PRICE.
024800     MOVE MX1500-MARKET-VALUE-CNY    TO HD1400-MARKET-VALUE.
024900     IF MX1500-COST-BASIS-CNY NOT = ZERO
025000         MOVE MX1500-COST-BASIS-CNY  TO HD1400-COST-BASIS.
025100     MOVE MX1500-CURRENCY            TO HD1400-CURRENCY.
025200     MOVE 'PF14'                     TO HD1400-LAST-SYNC-STEP.
025300     MOVE 'N'                        TO HD1400-STALE-FLAG.
025400     REWRITE HD1400-REC.
025500     ADD 1 TO PF-CTL-UPDATED.
025600 UPDATE-HOLDING-EXIT.
025700     EXIT.
025800*
025900 REMEMBER-KNOWN-ASSET.
026000     IF WS-KNOWN-COUNT < 200
026100         ADD 1 TO WS-KNOWN-COUNT
026200         MOVE MX1500-ASSET-ID
026300             TO WS-KNOWN-ASSET-ID(WS-KNOWN-COUNT).
026400 REMEMBER-KNOWN-ASSET-EXIT.
026500     EXIT.
026600*
026700******************************************
026800*   PASS 3 -- STALE-HOLDING DELETE        *
026900******************************************
027000*
027100 003-STALE-DELETE.
027200*    06/02/93 DMH -- STALE-DELETE PASS ADDED, REQ BELOW.
027300     MOVE WS-MAX-SNAPSHOT-DATE    TO HD1400-SNAPSHOT-DATE.
027400     MOVE LOW-VALUES              TO HD1400-ASSET-ID.
027500     START HD-FILE KEY IS NOT LESS THAN HD1400-KEY-FIELDS
027600         INVALID KEY GO TO 003-STALE-DELETE-EXIT.
027700     MOVE 0 TO WS-MX-EOF-SW.
027800     PERFORM READ-NEXT-HOLDING.
027900     PERFORM 003-STALE-ONE THRU 003-STALE-ONE-EXIT
028000         UNTIL WS-MX-EOF-SW = 1
028100         OR HD1400-SNAPSHOT-DATE NOT = WS-MAX-SNAPSHOT-DATE.
028200 003-STALE-DELETE-EXIT.
028300     EXIT.
028400*
028500 READ-NEXT-HOLDING.
028600     READ HD-FILE NEXT RECORD
028700         AT END MOVE 1 TO WS-MX-EOF-SW.
028800*
028900 003-STALE-ONE.
029000     MOVE 'N' TO WS-KNOWN-FOUND-SW.
029100     MOVE 1   TO J.
029200     PERFORM FIND-KNOWN-ASSET THRU FIND-KNOWN-ASSET-EXIT
029300         UNTIL J > WS-KNOWN-COUNT OR WS-KNOWN-FOUND.
029400     IF NOT WS-KNOWN-FOUND
029500         DELETE HD-FILE RECORD
029600         ADD 1 TO PF-CTL-DELETED.
029700     PERFORM READ-NEXT-HOLDING.
029800 003-STALE-ONE-EXIT.
029900     EXIT.
030000*
030100 FIND-KNOWN-ASSET.
030200     IF HD1400-ASSET-ID = WS-KNOWN-ASSET-ID(J)
030300         MOVE 'Y' TO WS-KNOWN-FOUND-SW
030400     ELSE
030500         ADD 1 TO J.
030600 FIND-KNOWN-ASSET-EXIT.
030700     EXIT.
030800*
030900 END-RTN.
031000     DISPLAY 'HOLDINGS SNAPSHOT SYNC COMPLETE' UPON CRT AT 0915.
031100     DISPLAY PF-CTL-READ    'READ    =' UPON CRT AT 1101.
031200     DISPLAY PF-CTL-ADDED   'ADDED   =' UPON CRT AT 1125.
031300     DISPLAY PF-CTL-UPDATED 'UPDATED =' UPON CRT AT 1149.
031400     DISPLAY PF-CTL-DELETED 'DELETED =' UPON CRT AT 1173.
031500     MOVE PF-CTL-READ    TO PF-ED-COUNT-1.
031600     MOVE PF-CTL-ADDED   TO PF-ED-COUNT-2.
031700     MOVE PF-CTL-UPDATED TO PF-ED-COUNT-3.
031800     MOVE PF-CTL-DELETED TO PF-ED-COUNT-4.
031900     STRING 'PF1400 HOLDINGS SNAPSHOT SYNC  READ=' PF-ED-COUNT-1
032000            ' ADDED='                      PF-ED-COUNT-2
032100            ' UPDATED='                    PF-ED-COUNT-3
032200            ' DELETED='                    PF-ED-COUNT-4
032300            DELIMITED BY SIZE INTO RO-LINE.
032400     WRITE RO-LINE.
032500     CLOSE HD-FILE.
032600     CLOSE AM-FILE.
032700     CLOSE RO-FILE.
032800     STOP RUN.
