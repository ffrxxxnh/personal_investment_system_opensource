000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETPF1950.
000300 AUTHOR.        K J FARBER.
000400 INSTALLATION.  PERSONAL FINANCE SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/11/1996.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*  03/11/96  KJF  ORIGINAL WRITE-UP.  ROLLS THE LATEST HOLDINGS  *
001100*                 SNAPSHOT UP BY ASSET CLASS FOR THE PORTFOLIO   *
001200*                 OVERVIEW REPORT.  REQ #9602-004.               *
001300*  11/04/97  KJF  FALLBACK TO THE ASSET MASTER'S TYPE CODE WHEN  *
001400*                 THE HOLDING CARRIES NO ASSET CLASS OF ITS OWN. *
001500*  02/02/99  LMS  Y2K REMEDIATION -- SNAPSHOT-DATE COMPARE NOW   *
001600*                 CONFIRMED FOUR-DIGIT YEAR BEFORE THE MAX-DATE  *
001700*                 PASS USES IT.                                 *
001800*  07/30/02  KJF  CLASS TOTALS NOW LISTED HIGH TO LOW SO THE     *
001900*                 BIGGEST SLICE OF THE PORTFOLIO PRINTS FIRST.   *
002000*  05/14/04  DMH  GRAND-TOTAL LINE AND HOLDINGS COUNT ADDED TO   *
002100*                 THE FOOT OF THE OVERVIEW REPORT.  REQ #0405-2. *
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     CONSOLE IS CRT.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900*    /PFBATCH/HLDG.xxx -- HOLDINGS LEDGER, READ ONLY, LATEST
003000*    SNAPSHOT DATE ONLY
003100     SELECT HD-FILE   ASSIGN TO DYNAMIC HD-PATH
003200            ORGANIZATION IS INDEXED
003300            ACCESS MODE IS DYNAMIC
003400            RECORD KEY IS HD1400-KEY-FIELDS
003500            FILE STATUS IS HD-FILE-STATUS.
003600*    ASSET MASTER -- FALLBACK TYPE LOOKUP WHEN CLASS IS BLANK
003700     SELECT AM-FILE   ASSIGN TO DYNAMIC AM-PATH
003800            ORGANIZATION IS INDEXED
003900            ACCESS MODE IS RANDOM
004000            RECORD KEY IS am-asset-id
004100            FILE STATUS IS AM-FILE-STATUS.
004200*    /PFBATCH/RPRT.xxx -- SYNC CONTROL REPORT, EXTENDED
004300     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
004400            ORGANIZATION IS RECORD SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 FD  HD-FILE
005000     RECORD CONTAINS 170 CHARACTERS
005100     LABEL RECORDS ARE STANDARD
005200     DATA RECORD IS HD1400-REC.
005300 copy '/users/devel/pf1400.cbl'.
005400*
005500 FD  AM-FILE
005600     RECORD CONTAINS 96 CHARACTERS
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS asset-master-rec.
005900 copy '/users/devel/pf1000.cbl'.
006000*
006100 FD  RO-FILE
006200     RECORD CONTAINS 132 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS RO-LINE.
006500 01  RO-LINE                             PIC X(132).
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 copy '/users/devel/pfwork.cbl'.
007000*
007100 01  SETPF1950-VARIABLES.
007200     05  HD-PATH.
007300         10  FILLER                      PIC X(14)
007400             VALUE '/PFBATCH/HLDG.'.
007500         10  HD-NAME                     PIC X(64).
007600     05  AM-PATH.
007700         10  FILLER                      PIC X(14)
007800             VALUE '/PFBATCH/ASTM.'.
007900         10  AM-NAME                     PIC X(64).
008000     05  RO-PATH.
008100         10  FILLER                      PIC X(14)
008200             VALUE '/PFBATCH/RPRT.'.
008300         10  RO-NAME                     PIC X(64).
008400     05  WS-COMMAND-LINE                 PIC X(100).
008500     05  HD-FILE-STATUS                  PIC X(2).
008600         88  HD-FILE-OK                   VALUE '00'.
008700         88  HD-FILE-EOF                  VALUE '10'.
008800     05  AM-FILE-STATUS                  PIC X(2).
008900         88  AM-FILE-OK                   VALUE '00'.
009000         88  AM-FILE-NOTFOUND             VALUE '23'.
009100     05  WS-HD-EOF-SW                    PIC 9(1) VALUE 0.
009200         88  WS-HD-EOF                    VALUE 1.
009300     05  WS-HD-LOOKUP-SW                  PIC X(1).
009400     05  WS-MAX-SNAPSHOT-DATE            PIC 9(8) VALUE ZERO.
009500*
009600*    PORTFOLIO VALUE / HOLDINGS-COUNT ACCUMULATORS
009700     05  WS-GRAND-TOTAL                  PIC S9(13)V99 COMP-3
009800                                          VALUE ZERO.
009900     05  WS-HOLDINGS-COUNT               PIC S9(7) COMP VALUE 0.
010000     05  WS-CLASS-NAME-WORK              PIC X(15).
010100     05  WS-CLASS-PCT                    PIC S9(3)V99 COMP-3.
010200*
010300*    CLASS ROLL-UP TABLE -- ONE ENTRY PER DISTINCT ASSET CLASS
010400*    SEEN ON THE SNAPSHOT.  TWENTY SLOTS COVERS EVERY TYPE CODE
010500*    THE ASSET MASTER KNOWS ABOUT WITH HEADROOM TO SPARE.
010600     05  WS-CLASS-COUNT                  PIC S9(4) COMP VALUE 0.
010700     05  WS-CLASS-SUB                    PIC S9(4) COMP VALUE 0.
010800     05  WS-CLASS-TABLE OCCURS 20 TIMES.
010900         10  WS-CLASS-NAME                PIC X(15).
011000         10  WS-CLASS-VALUE                PIC S9(13)V99 COMP-3.
011100     05  WS-CLASS-SWAP.
011200         10  WS-SWAP-CLASS-NAME            PIC X(15).
011300         10  WS-SWAP-CLASS-VALUE           PIC S9(13)V99 COMP-3.
011400*
011500 PROCEDURE DIVISION.
011600*
011700 A010-MAIN-LINE.
011800     DISPLAY SPACES UPON CRT.
011900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
012100         INTO PF-RUN-DATE HD-NAME AM-NAME RO-NAME.
012200     DISPLAY SPACES UPON CRT.
012300     DISPLAY '* * * B E G I N   S E T P F 1 9 5 0 . C B L'
012400         UPON CRT AT 1401.
012500     IF PF-RUN-DATE = ZERO OR HD-NAME = SPACES
012600         DISPLAY '!!!! ENTER RUN DATE AND FILE NAMES ON'
012700             UPON CRT AT 2301
012800         DISPLAY '!!!!   COMMAND LINE'
012900             UPON CRT AT 2401
013000         STOP RUN.
013100     OPEN INPUT  HD-FILE.
013200     OPEN INPUT  AM-FILE.
013300     OPEN EXTEND RO-FILE.
013400     PERFORM 000-FIND-MAX-DATE THRU 000-FIND-MAX-DATE-EXIT.
013500     PERFORM 001-ROLL-CLASS THRU 001-ROLL-CLASS-EXIT.
013600     PERFORM SORT-CLASS-TABLE THRU SORT-CLASS-TABLE-EXIT.
013700     PERFORM WRITE-OVERVIEW-REPORT THRU WRITE-OVERVIEW-REPORT-EXIT
013800         .
013900     PERFORM END-RTN.
014000*
014100******************************************
014200*   PASS 0 -- LOCATE LATEST SNAPSHOT DATE  *
014300******************************************
014400*
014500 000-FIND-MAX-DATE.
014600*    02/02/99 LMS -- Y2K REMEDIATION, FOUR-DIGIT YEAR CONFIRMED.
014700     MOVE ZERO TO WS-MAX-SNAPSHOT-DATE.
014800     MOVE 0 TO WS-HD-EOF-SW.
014900     MOVE LOW-VALUES TO HD1400-KEY-FIELDS.
015000     START HD-FILE KEY IS NOT LESS THAN HD1400-KEY-FIELDS
015100         INVALID KEY MOVE 1 TO WS-HD-EOF-SW.
015200     IF WS-HD-EOF-SW = 0
015300         PERFORM 000-SCAN-ONE THRU 000-SCAN-ONE-EXIT
015400             UNTIL WS-HD-EOF-SW = 1.
015500 000-FIND-MAX-DATE-EXIT.
015600     EXIT.
015700*
015800 000-SCAN-ONE.
015900     READ HD-FILE NEXT RECORD
016000         AT END MOVE 1 TO WS-HD-EOF-SW.
016100     IF WS-HD-EOF-SW = 0
016200         IF HD1400-SNAPSHOT-DATE > WS-MAX-SNAPSHOT-DATE
016300             MOVE HD1400-SNAPSHOT-DATE TO WS-MAX-SNAPSHOT-DATE.
016400 000-SCAN-ONE-EXIT.
016500     EXIT.
016600*
016700******************************************
016800*   PORTFOLIO OVERVIEW SUMMARY             *
016900******************************************
017000*
017100 001-ROLL-CLASS.
017200     MOVE 0 TO WS-HD-EOF-SW.
017300     MOVE LOW-VALUES TO HD1400-KEY-FIELDS.
017400     START HD-FILE KEY IS NOT LESS THAN HD1400-KEY-FIELDS
017500         INVALID KEY MOVE 1 TO WS-HD-EOF-SW.
017600     IF WS-HD-EOF-SW = 0
017700         PERFORM 001-ROLL-ONE THRU 001-ROLL-ONE-EXIT
017800             UNTIL WS-HD-EOF-SW = 1.
017900 001-ROLL-CLASS-EXIT.
018000     EXIT.
018100*
018200 001-ROLL-ONE.
018300     READ HD-FILE NEXT RECORD
018400         AT END MOVE 1 TO WS-HD-EOF-SW.
018500     IF WS-HD-EOF-SW = 0
018600         ADD 1 TO PF-CTL-READ
018700         IF HD1400-SNAPSHOT-DATE = WS-MAX-SNAPSHOT-DATE
018800             PERFORM DERIVE-CLASS-NAME
018900                 THRU DERIVE-CLASS-NAME-EXIT
019000             PERFORM FIND-OR-ADD-CLASS
019100                 THRU FIND-OR-ADD-CLASS-EXIT
019200             ADD HD1400-MARKET-VALUE
019300                 TO WS-CLASS-VALUE(WS-CLASS-SUB)
019400             ADD HD1400-MARKET-VALUE TO WS-GRAND-TOTAL
019500             ADD 1 TO WS-HOLDINGS-COUNT
019600         ELSE
019700             ADD 1 TO PF-CTL-SKIPPED.
019800 001-ROLL-ONE-EXIT.
019900     EXIT.
020000*
020100*    CLASS COMES STRAIGHT OFF THE HOLDING WHEN PRESENT; WHEN THE
020200*    HOLDING CARRIES NO CLASS OF ITS OWN WE FALL BACK TO THE
020300*    ASSET MASTER'S TYPE CODE FOR THE SAME ASSET ID.
020400 DERIVE-CLASS-NAME.
020500*    11/04/97 KJF -- ASSET-MASTER FALLBACK, REQ #9602-004.
020600     IF HD1400-ASSET-CLASS NOT = SPACES
020700         MOVE HD1400-ASSET-CLASS TO WS-CLASS-NAME-WORK
020800     ELSE
020900         MOVE HD1400-ASSET-ID TO am-asset-id
021000         READ AM-FILE
021100             INVALID KEY MOVE 'Unknown' TO WS-CLASS-NAME-WORK
021200             NOT INVALID KEY
021300                 MOVE am-asset-type TO WS-CLASS-NAME-WORK.
021400 DERIVE-CLASS-NAME-EXIT.
021500     EXIT.
021600*
021700 FIND-OR-ADD-CLASS.
021800     MOVE 1 TO WS-CLASS-SUB.
021900     MOVE 'N' TO WS-HD-LOOKUP-SW.
022000     PERFORM FIND-OR-ADD-CLASS-LOOP
022100         THRU FIND-OR-ADD-CLASS-LOOP-EXIT
022200         UNTIL WS-CLASS-SUB > WS-CLASS-COUNT
022300            OR WS-HD-LOOKUP-SW = 'Y'.
022400     IF WS-HD-LOOKUP-SW = 'N'
022500         ADD 1 TO WS-CLASS-COUNT
022600         MOVE WS-CLASS-COUNT TO WS-CLASS-SUB
022700         MOVE WS-CLASS-NAME-WORK TO WS-CLASS-NAME(WS-CLASS-SUB)
022800         MOVE ZERO TO WS-CLASS-VALUE(WS-CLASS-SUB).
022900 FIND-OR-ADD-CLASS-EXIT.
023000     EXIT.
023100*
023200 FIND-OR-ADD-CLASS-LOOP.
023300     IF WS-CLASS-NAME(WS-CLASS-SUB) = WS-CLASS-NAME-WORK
023400         MOVE 'Y' TO WS-HD-LOOKUP-SW
023500     ELSE
023600         ADD 1 TO WS-CLASS-SUB.
023700 FIND-OR-ADD-CLASS-LOOP-EXIT.
023800     EXIT.
023900*
024000*    MANUAL EXCHANGE SORT, CLASS VALUE DESCENDING -- THE BIGGEST
024100*    SLICE OF THE PORTFOLIO LISTS FIRST.  NO SORT VERB IN THIS
024200*    SHOP'S BATCH STREAMS, SO WE SWAP IN PLACE LIKE EVERYTHING
024300*    ELSE ON THE PF JOBS.
024400 SORT-CLASS-TABLE.
024500     IF WS-CLASS-COUNT > 1
024600         MOVE 1 TO I
024700         PERFORM SORT-OUTER-CLASS THRU SORT-OUTER-CLASS-EXIT
024800             UNTIL I >= WS-CLASS-COUNT.
024900 SORT-CLASS-TABLE-EXIT.
025000     EXIT.
025100*
025200 SORT-OUTER-CLASS.
025300     COMPUTE J = I + 1.
025400     PERFORM SORT-INNER-CLASS THRU SORT-INNER-CLASS-EXIT
025500         UNTIL J > WS-CLASS-COUNT.
025600     ADD 1 TO I.
025700 SORT-OUTER-CLASS-EXIT.
025800     EXIT.
025900*
026000 SORT-INNER-CLASS.
026100     IF WS-CLASS-VALUE(I) < WS-CLASS-VALUE(J)
026200         PERFORM SWAP-CLASS-ENTRY THRU SWAP-CLASS-ENTRY-EXIT.
026300     ADD 1 TO J.
026400 SORT-INNER-CLASS-EXIT.
026500     EXIT.
026600*
026700 SWAP-CLASS-ENTRY.
026800     MOVE WS-CLASS-NAME(I)             TO WS-SWAP-CLASS-NAME.
026900     MOVE WS-CLASS-VALUE(I)            TO WS-SWAP-CLASS-VALUE.
027000     MOVE WS-CLASS-NAME(J)             TO WS-CLASS-NAME(I).
027100     MOVE WS-CLASS-VALUE(J)            TO WS-CLASS-VALUE(I).
027200     MOVE WS-SWAP-CLASS-NAME           TO WS-CLASS-NAME(J).
027300     MOVE WS-SWAP-CLASS-VALUE          TO WS-CLASS-VALUE(J).
027400 SWAP-CLASS-ENTRY-EXIT.
027500     EXIT.
027600*
027700 WRITE-OVERVIEW-REPORT.
027800*    05/14/04 DMH -- GRAND-TOTAL/HOLDINGS-COUNT, REQ #0405-2.
027900     MOVE WS-GRAND-TOTAL TO PF-ED-AMOUNT-1.
028000     MOVE WS-HOLDINGS-COUNT TO PF-ED-COUNT-1.
028100     STRING 'PF1950 PORTFOLIO OVERVIEW  TOTAL VALUE='
028200            PF-ED-AMOUNT-1
028300            ' HOLDINGS COUNT='                    PF-ED-COUNT-1
028400            DELIMITED BY SIZE INTO RO-LINE.
028500     WRITE RO-LINE.
028600     MOVE 1 TO WS-CLASS-SUB.
028700     PERFORM WRITE-CLASS-LINE THRU WRITE-CLASS-LINE-EXIT
028800         UNTIL WS-CLASS-SUB > WS-CLASS-COUNT.
028900     MOVE WS-GRAND-TOTAL TO PF-ED-AMOUNT-1.
029000     STRING '     GRAND TOTAL='  PF-ED-AMOUNT-1
029100            DELIMITED BY SIZE INTO RO-LINE.
029200     WRITE RO-LINE.
029300 WRITE-OVERVIEW-REPORT-EXIT.
029400     EXIT.
029500*
029600 WRITE-CLASS-LINE.
029700     IF WS-GRAND-TOTAL > 0
029800         COMPUTE WS-CLASS-PCT ROUNDED =
029900             WS-CLASS-VALUE(WS-CLASS-SUB) / WS-GRAND-TOTAL * 100
030000     ELSE
030100         MOVE ZERO TO WS-CLASS-PCT.
030200     MOVE WS-CLASS-VALUE(WS-CLASS-SUB) TO PF-ED-AMOUNT-1.
030300     MOVE WS-CLASS-PCT                 TO PF-ED-PCT-1.
030400     STRING '     '                    WS-CLASS-NAME(WS-CLASS-SUB)
030500            ' VALUE='                     PF-ED-AMOUNT-1
030600            ' PCT='                       PF-ED-PCT-1
030700            DELIMITED BY SIZE INTO RO-LINE.
030800     WRITE RO-LINE.
030900     ADD 1 TO WS-CLASS-SUB.
031000 WRITE-CLASS-LINE-EXIT.
031100     EXIT.
031200*
031300 END-RTN.
031400     DISPLAY 'PORTFOLIO OVERVIEW COMPLETE' UPON CRT AT 0915.
031500     DISPLAY PF-CTL-READ    'READ    =' UPON CRT AT 1101.
031600     DISPLAY PF-CTL-SKIPPED 'SKIPPED =' UPON CRT AT 1125.
031700     CLOSE HD-FILE.
031800     CLOSE AM-FILE.
031900     CLOSE RO-FILE.
032000     STOP RUN.
