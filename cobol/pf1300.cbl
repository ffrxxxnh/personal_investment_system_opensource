000100* PF1300 -- BALANCE-SHEET STORE, KEYED BY SNAPSHOT-DATE+LINE-ITEM.
000200* THE FIRST TWO FIELDS FORM THE COMPOSITE RECORD KEY FOR THE
000300* INDEXED FILE -- SEE BS1300-KEY BELOW.  CONTROL GROUP AT THE END
000400* TRACKS WHICH SYNC STEP LAST TOUCHED THE ROW, SAME PATTERN AS
000500* THE HOLDINGS LEDGER'S LAST-SYNC-STEP FIELD.
000600 01  BS1300-STORE-REC.
000700     05  BS1300-KEY.
000800         10  BS1300-SNAPSHOT-DATE          PIC 9(8).
000900         10  BS1300-LINE-ITEM              PIC X(40).
001000     05  BS1300-AMOUNT                     PIC S9(13)V99 COMP-3.
001100     05  BS1300-CURRENCY                   PIC X(3).
001200         88  BS1300-IS-CNY                  VALUE 'CNY'.
001300         88  BS1300-IS-USD                  VALUE 'USD'.
001400     05  BS1300-CONTROL-FIELDS.
001500         10  BS1300-LAST-SYNC-STEP         PIC X(4).
001600             88  BS1300-FROM-BS-SYNC        VALUE 'PF13'.
001700             88  BS1300-FROM-PROPAGATION    VALUE 'PROP'.
001800         10  BS1300-LAST-UPDATE-DATE       PIC 9(8).
001900     05  FILLER                            PIC X(5).
