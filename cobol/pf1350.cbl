000100* PF1350 -- RAW BALANCE-SHEET SNAPSHOT ROW, ONE PER SOURCE LABEL.
000200* SAME SHORT SHAPE AS THE OLD FEE-BALANCE ROW, WITH THE FEED'S
000300* SOURCE-SYSTEM TAG AND ROW SEQUENCE CARRIED ALONG FOR THE SYNC
000400* STEP'S OWN AUDIT TRAIL.
000500 01  BS1350-RAW-REC.
000600     05  BS1350-SNAPSHOT-DATE             PIC 9(8).
000700     05  BS1350-RAW-LABEL                 PIC X(40).
000800     05  BS1350-RAW-AMOUNT                PIC X(20).
000900     05  BS1350-SOURCE-SYSTEM             PIC X(8).
001000     05  BS1350-ROW-SEQUENCE              PIC 9(5) COMP-3.
001100     05  FILLER                           PIC X(1).
