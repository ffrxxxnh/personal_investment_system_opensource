000100*THIS IS THE HOLDINGS EXTRACT LAYOUT SHARED BY ALL FOUR SOURCES
000200*SCHW/FUND/RSU /GOLD ALL LAND IN THIS SAME RECORD.  EXTRACT-DATE
000300*AT THE END STAMPS WHEN THE FEED WAS PULLED FROM THE SOURCE.
000400 01  SH1100-REC.
000500     05  SH1100-SRC-CODE                 PIC X(4).
000600         88  SH1100-IS-SCHW               VALUE 'SCHW'.
000700         88  SH1100-IS-FUND               VALUE 'FUND'.
000800         88  SH1100-IS-RSU                VALUE 'RSU '.
000900         88  SH1100-IS-GOLD               VALUE 'GOLD'.
001000     05  SH1100-ASSET-ID                  PIC X(20).
001100     05  SH1100-ASSET-ID-R REDEFINES SH1100-ASSET-ID.
001200         10  SH1100-ASSET-ID-BLANK        PIC X.
001300         10  SH1100-ASSET-ID-REST         PIC X(19).
001400     05  SH1100-ASSET-NAME                PIC X(40).
001500     05  SH1100-ASSET-NAME-R REDEFINES SH1100-ASSET-NAME.
001600         10  SH1100-ASSET-NAME-BLANK      PIC X.
001700         10  SH1100-ASSET-NAME-REST       PIC X(39).
001800     05  SH1100-ASSET-TYPE                PIC X(15).
001900     05  SH1100-EXTRACT-DATE              PIC 9(8).
002000     05  SH1100-EXTRACT-DATE-R REDEFINES SH1100-EXTRACT-DATE.
002100         10  SH1100-EXTRACT-YYYY          PIC 9(4).
002200         10  SH1100-EXTRACT-MM            PIC 9(2).
002300         10  SH1100-EXTRACT-DD            PIC 9(2).
002400     05  FILLER                           PIC X(1).
