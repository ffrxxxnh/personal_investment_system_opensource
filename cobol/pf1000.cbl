000100* PF1000 -- ASSET MASTER RECORD, KEYED BY ASSET ID.
000200* PLAIN LOWER-CASE LAYOUT THE WAY THE MBP EXTRACT WAS BUILT.
000300* TRAILING CONTROL GROUP REMEMBERS WHICH EXTRACT SOURCE LAST
000400* TOUCHED THE ROW AND WHEN -- SAME IDEA AS THE HOLDINGS LEDGER'S
000500* LAST-SYNC-STEP STAMP.
000600 01  asset-master-rec.
000700     05  am-asset-id                     PIC X(20).
000800     05  am-asset-name                   PIC X(40).
000900     05  am-asset-type                   PIC X(15).
001000     05  am-is-active                    PIC X(1).
001100         88  am-active                    VALUE 'Y'.
001200         88  am-inactive                  VALUE 'N'.
001300     05  am-source-system                PIC X(4).
001400         88  am-from-schw                 VALUE 'SCHW'.
001500         88  am-from-fund                 VALUE 'FUND'.
001600         88  am-from-rsu                  VALUE 'RSU '.
001700         88  am-from-gold                 VALUE 'GOLD'.
001800         88  am-from-synth                VALUE 'SYNT'.
001900     05  am-last-sync-date               PIC 9(8).
002000     05  am-last-sync-date-r redefines am-last-sync-date.
002100         10  am-last-sync-yyyy            PIC 9(4).
002200         10  am-last-sync-mm              PIC 9(2).
002300         10  am-last-sync-dd              PIC 9(2).
002400     05  filler                          PIC X(8).
