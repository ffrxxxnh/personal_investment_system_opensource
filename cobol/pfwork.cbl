000100*****************************************************************
000200*    P F W O R K  -  SHARED WORKING-STORAGE FOR THE PERSONAL
000300*    INVESTMENT CONSOLIDATION BATCH (THE "PF" JOB STREAM).
000400*    COPY THIS MEMBER INTO WORKING-STORAGE OF EVERY PFnnnn STEP.
000500*    HOLDS THE FIXED FX RATES, THE SYNTHETIC ASSET TABLE, THE
000600*    BALANCE-SHEET LABEL MAP AND THE SHARED CONTROL COUNTERS SO
000700*    ALL STEPS AGREE ON THE SAME CONSTANTS.           -- EJ 1986
000800*****************************************************************
000900*
001000*    STANDALONE COUNTERS -- NOT PART OF ANY GROUP, KEPT HERE SO
001100*    EVERY STEP SHARES THE SAME PAGE/LINE BOOKKEEPING.
001200 77  PF-PAGE-COUNT                       PIC S9(4) COMP
001300     VALUE ZERO.
001400 77  PF-LINE-COUNT                       PIC S9(4) COMP
001500     VALUE ZERO.
001600 77  PF-REC-COUNT                        PIC S9(7) COMP-3
001700     VALUE ZERO.
001800*
001900*    RUN-DATE PASSED ON THE COMMAND LINE BY THE SCHEDULER, SAME
002000*    AS SETMB2000 TAKES ITS CLIENT/FILE PAIR.
002100     05  PF-RUN-DATE                     PIC 9(8).
002200     05  PF-RUN-DATE-R REDEFINES PF-RUN-DATE.
002300         10  PF-RUN-YYYY                 PIC 9(4).
002400         10  PF-RUN-MM                   PIC 9(2).
002500         10  PF-RUN-DD                   PIC 9(2).
002600*
002700*    FIXED EXCHANGE RATES  (BUS RULE: PF1300 USES 7.05, PF1700
002800*    DEFAULTS TO 7.00 WHEN THE MONTH ROW CARRIES NO RATE)
002900     05  PF-FX-BS-USD-CNY                PIC 9(2)V9(4)
003000                                          VALUE 7.0500.
003100     05  PF-FX-DEFAULT                   PIC 9(2)V9(4)
003200                                          VALUE 7.0000.
003300*
003400*    WORK FIELDS FOR AMOUNT EDITING / ROUNDING
003500     05  PF-WORK-AMOUNT                  PIC S9(13)V99 COMP-3.
003600     05  PF-WORK-RATE                    PIC S9(2)V9(5) COMP-3.
003700     05  PF-WORK-PCT                     PIC S9(3)V99   COMP-3.
003800     05  PF-ZERO-TEST                    PIC S9(13)V99 COMP-3
003900                                          VALUE ZERO.
004000*
004100*    CONTROL COUNTERS -- DISPLAYED AT END-RTN OF EVERY STEP AND
004200*    ALSO WRITTEN TO THE SYNC CONTROL REPORT LINE.
004300     05  PF-CTL-COUNTERS.
004400         10  PF-CTL-READ                 PIC 9(7) COMP-3 VALUE 0.
004500         10  PF-CTL-ADDED                PIC 9(7) COMP-3 VALUE 0.
004600         10  PF-CTL-UPDATED              PIC 9(7) COMP-3 VALUE 0.
004700         10  PF-CTL-DELETED              PIC 9(7) COMP-3 VALUE 0.
004800         10  PF-CTL-SKIPPED              PIC 9(7) COMP-3 VALUE 0.
004900     05  PF-EOF-SW                       PIC 9(1) VALUE 0.
005000         88  PF-EOF                      VALUE 1.
005100     05  I                               PIC S9(4) COMP.
005200     05  J                               PIC S9(4) COMP.
005300*
005400*    DISPLAY-EDITED MIRRORS OF THE COMP/COMP-3 CONTROL FIELDS --
005500*    A COMP-3 OR BINARY ITEM MOVED STRAIGHT INTO A STRING COMES
005600*    OUT AS PACKED GARBAGE, NOT DIGITS, SO EVERY END-RTN MOVES
005700*    ITS COUNTERS HERE FIRST BEFORE BUILDING THE REPORT LINE.
005800     05  PF-ED-COUNT-1                   PIC ZZZZZZ9.
005900     05  PF-ED-COUNT-2                   PIC ZZZZZZ9.
006000     05  PF-ED-COUNT-3                   PIC ZZZZZZ9.
006100     05  PF-ED-COUNT-4                   PIC ZZZZZZ9.
006200     05  PF-ED-AMOUNT-1                  PIC -(13)9.99.
006300     05  PF-ED-AMOUNT-2                  PIC -(13)9.99.
006400     05  PF-ED-AMOUNT-3                  PIC -(13)9.99.
006500     05  PF-ED-PCT-1                     PIC -(3)9.99.
006600*    NARROWER EDITED MIRRORS FOR DETAIL LINES THAT STACK SEVERAL
006700*    DOLLAR FIELDS ACROSS A SINGLE 132-COLUMN REPORT LINE.
006800     05  PF-ED-SMALL-1                   PIC -(6)9.99.
006900     05  PF-ED-SMALL-2                   PIC -(6)9.99.
007000     05  PF-ED-SMALL-3                   PIC -(6)9.99.
007100     05  PF-ED-SMALL-4                   PIC -(6)9.99.
007200     05  PF-ED-SMALL-5                   PIC -(6)9.99.
007300*
007400*    ASSET MASTER SYNC TABLE -- PF1000 INSERTS THESE IF MISSING,
007500*    NO MATTER WHAT SHOWED UP ON THE HOLDINGS EXTRACT.  TEN FIXED
007600*    ENTRIES, NEVER A SCHEDULE CHANGE SO WE BUILT IT RIGHT IN.
007700     05  PF-SYNTH-TABLE.
007800         10  FILLER PIC X(35) VALUE
007900             'Cash_CNY            Cash           '.
008000         10  FILLER PIC X(35) VALUE
008100             'Bank_Account_A      Deposit        '.
008200         10  FILLER PIC X(35) VALUE
008300             'Deposit_BOB_CNY     Deposit        '.
008400         10  FILLER PIC X(35) VALUE
008500             'Deposit_CMB_CNY     Deposit        '.
008600         10  FILLER PIC X(35) VALUE
008700             'Deposit_BOC_USD     Deposit        '.
008800         10  FILLER PIC X(35) VALUE
008900             'Deposit_Chase_USD   Deposit        '.
009000         10  FILLER PIC X(35) VALUE
009100             'Deposit_Discover_USDDeposit        '.
009200         10  FILLER PIC X(35) VALUE
009300             'BankWealth_CMB      Bank_Product   '.
009400         10  FILLER PIC X(35) VALUE
009500             'Pension_Personal    Pension        '.
009600         10  FILLER PIC X(35) VALUE
009700             'Property_ResidentialProperty       '.
009800*    NOTE -- Property_Residential_A RUNS 22 BYTES, TWO OVER THE
009900*    20-BYTE ASSET-ID FIELD; TRUNCATED TO Property_Residential
010000*    THE SAME WAY THE OLD LPS EXTRACT TRUNCATED OVERLENGTH NAMES.
010100     05  PF-SYNTH-TABLE-R REDEFINES PF-SYNTH-TABLE.
010200         10  PF-SYNTH-ENTRY OCCURS 10 TIMES.
010300             15  PF-SYNTH-ID             PIC X(20).
010400             15  PF-SYNTH-TYPE           PIC X(15).
010500*
010600*    PF1300 PROPAGATION TABLE -- BALANCE-SHEET LINE-ITEM TO
010700*    ASSET-ID.  NINE ENTRIES, FIXED FX ASSETS PROPAGATE TO THE
010800*    HOLDINGS LEDGER.
010900     05  PF-PROP-TABLE.
011000         10  FILLER PIC X(33) VALUE
011100             'Asset_Invest_BankWealth_Value    '.
011200         10  FILLER PIC X(27) VALUE 'BankWealth_CMB             '.
011300         10  FILLER PIC X(33) VALUE
011400             'Asset_Invest_Pension_Value       '.
011500         10  FILLER PIC X(27) VALUE 'Pension_Personal           '.
011600         10  FILLER PIC X(33) VALUE
011700             'Asset_Fixed_Property_Value       '.
011800         10  FILLER PIC X(27) VALUE 'Property_Residential_A     '.
011900         10  FILLER PIC X(33) VALUE
012000             'Asset_Bank_Account_A             '.
012100         10  FILLER PIC X(27) VALUE 'Bank_Account_A             '.
012200         10  FILLER PIC X(33) VALUE
012300             'Asset_Deposit_BOB_CNY            '.
012400         10  FILLER PIC X(27) VALUE 'Deposit_BOB_CNY            '.
012500         10  FILLER PIC X(33) VALUE
012600             'Asset_Deposit_CMB_CNY            '.
012700         10  FILLER PIC X(27) VALUE 'Deposit_CMB_CNY            '.
012800         10  FILLER PIC X(33) VALUE
012900             'Asset_Deposit_BOC_USD            '.
013000         10  FILLER PIC X(27) VALUE 'Deposit_BOC_USD            '.
013100         10  FILLER PIC X(33) VALUE
013200             'Asset_Deposit_Chase_USD          '.
013300         10  FILLER PIC X(27) VALUE 'Deposit_Chase_USD          '.
013400         10  FILLER PIC X(33) VALUE
013500             'Asset_Deposit_Discover_USD       '.
013600         10  FILLER PIC X(27) VALUE 'Deposit_Discover_USD       '.
013700     05  PF-PROP-TABLE-R REDEFINES PF-PROP-TABLE.
013800         10  PF-PROP-ENTRY OCCURS 9 TIMES.
013900             15  PF-PROP-LINE-ITEM       PIC X(33).
014000             15  PF-PROP-ASSET-ID        PIC X(27).
014100*
014200*    PF1300 LABEL MAP -- RAW-LABEL TO STANDARD LINE-ITEM.
014300*    WHATEVER THE SOURCE SPREADSHEET CALLS A ROW, THIS IS WHAT WE
014400*    FILE IT AS.
014500*    LABELS NOT IN THIS TABLE ARE SKIPPED AND COUNTED ONCE.
014600     05  PF-LABEL-MAP.
014700         10  FILLER PIC X(40) VALUE
014800             'BankWealth Value (CMB)                  '.
014900         10  FILLER PIC X(40) VALUE
015000             'Asset_Invest_BankWealth_Value           '.
015100         10  FILLER PIC X(40) VALUE
015200             'Pension Account Value                   '.
015300         10  FILLER PIC X(40) VALUE
015400             'Asset_Invest_Pension_Value              '.
015500         10  FILLER PIC X(40) VALUE
015600             'Property Value (Residential A)          '.
015700         10  FILLER PIC X(40) VALUE
015800             'Asset_Fixed_Property_Value              '.
015900         10  FILLER PIC X(40) VALUE
016000             'Bank Account A Balance                  '.
016100         10  FILLER PIC X(40) VALUE
016200             'Asset_Bank_Account_A                    '.
016300         10  FILLER PIC X(40) VALUE
016400             'Deposit BOB (CNY)                       '.
016500         10  FILLER PIC X(40) VALUE
016600             'Asset_Deposit_BOB_CNY                   '.
016700         10  FILLER PIC X(40) VALUE
016800             'Deposit CMB (CNY)                       '.
016900         10  FILLER PIC X(40) VALUE
017000             'Asset_Deposit_CMB_CNY                   '.
017100         10  FILLER PIC X(40) VALUE
017200             'Deposit BOC (USD)                       '.
017300         10  FILLER PIC X(40) VALUE
017400             'Asset_Deposit_BOC_USD                   '.
017500         10  FILLER PIC X(40) VALUE
017600             'Deposit Chase (USD)                     '.
017700         10  FILLER PIC X(40) VALUE
017800             'Asset_Deposit_Chase_USD                 '.
017900         10  FILLER PIC X(40) VALUE
018000             'Deposit Discover (USD)                  '.
018100         10  FILLER PIC X(40) VALUE
018200             'Asset_Deposit_Discover_USD              '.
018300         10  FILLER PIC X(40) VALUE
018400             'Brokerage Account Value                 '.
018500         10  FILLER PIC X(40) VALUE
018600             'Asset_Invest_Brokerage_Value            '.
018700         10  FILLER PIC X(40) VALUE
018800             'Credit Card Balance                     '.
018900         10  FILLER PIC X(40) VALUE
019000             'Liability_CreditCard_Balance            '.
019100         10  FILLER PIC X(40) VALUE
019200             'Auto Loan Balance                       '.
019300         10  FILLER PIC X(40) VALUE
019400             'Liability_AutoLoan_Balance              '.
019500     05  PF-LABEL-MAP-R REDEFINES PF-LABEL-MAP.
019600         10  PF-LABEL-ENTRY OCCURS 12 TIMES.
019700             15  PF-LABEL-RAW            PIC X(40).
019800             15  PF-LABEL-ITEM           PIC X(40).
