000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETPF1000.
000300 AUTHOR.        E JERNIGAN.
000400 INSTALLATION.  PERSONAL FINANCE SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*  03/14/88  EJ   ORIGINAL WRITE-UP.  FIRST STEP OF THE PF JOB   *
001100*                 STREAM -- LOADS THE ASSET MASTER FROM THE      *
001200*                 FOUR HOLDINGS-EXTRACT SOURCES (SCHW/FUND/RSU/  *
001300*                 GOLD) PLUS THE FIXED SYNTHETIC ASSET LIST.     *
001400*  11/02/88  EJ   ADDED ASSET-ID FALLBACK LOGIC FOR SCHW/FUND    *
001500*                 ROWS THAT CAME IN WITH A BLANK ID -- REQUEST   *
001600*                 #8811-004.                                    *
001700*  06/19/90  RPK  RSU AND GOLD ROWS USE NAME AS THE ID.  ADDED   *
001800*                 BY SOURCE-CODE SWITCH PER REQ #9006-117.       *
001900*  01/08/92  RPK  TRIMMED LEADING SPACE ON ID BEFORE THE MASTER  *
002000*                 LOOKUP -- SOME SCHW EXTRACTS WERE COMING IN    *
002100*                 WITH A LEADING BLANK.                         *
002200*  04/22/93  DMH  DEFAULT TYPE TABLE ADDED (SCHW=US EQUITY,      *
002300*                 FUND=CN FUND, RSU=RSU, GOLD=GOLD) -- REQ       *
002400*                 #9304-061.                                     *
002500*  09/30/94  DMH  SYNTHETIC ASSET TABLE MOVED TO PFWORK COPY     *
002600*                 MEMBER SO ALL PF STEPS SHARE ONE COPY.         *
002700*  07/11/96  GWC  ADD-COUNT CONTROL TOTAL NOW ALSO WRITTEN TO    *
002800*                 THE SHARED REPORT-OUT FILE, NOT JUST THE CRT.  *
002900*  02/02/99  GWC  Y2K REMEDIATION -- RUN-DATE AND ALL DATE WORK  *
003000*                 FIELDS CONFIRMED FOUR-DIGIT YEAR THROUGHOUT;   *
003100*                 NO TWO-DIGIT YEAR MATH IN THIS STEP.           *
003200*  08/17/01  LMS  DUPLICATE-SUPPRESSION NOTE ADDED -- AN ASSET   *
003300*                 ID IS INSERTED AT MOST ONCE REGARDLESS OF HOW  *
003400*                 MANY SOURCES MENTION IT.  REQ #0108-233.       *
003500*  05/05/04  LMS  KEYED ASSET-MASTER CONVERTED TO INDEXED        *
003600*                 ORGANIZATION SO LATER STEPS CAN RANDOM-READ    *
003700*                 IT DIRECTLY -- REQ #0405-019.                  *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CONSOLE IS CRT.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    /PFBATCH/HOLD.xxx -- HOLDINGS EXTRACT, ALL 4 SOURCES
004600     SELECT SH-FILE   ASSIGN TO DYNAMIC SH-PATH
004700            ORGANIZATION IS RECORD SEQUENTIAL.
004800*    /PFBATCH/MAST.xxx -- ASSET MASTER, KEYED, SHARED BY EVERY
004900*    PF STEP IN THE JOB STREAM
005000     SELECT AM-FILE   ASSIGN TO DYNAMIC AM-PATH
005100            ORGANIZATION IS INDEXED
005200            ACCESS MODE IS DYNAMIC
005300            RECORD KEY IS AM-ASSET-ID
005400            FILE STATUS IS AM-FILE-STATUS.
005500*    /PFBATCH/RPRT.xxx -- SYNC CONTROL REPORT, STEP 1 OPENS
005600*    OUTPUT, EVERY LATER STEP OPENS EXTEND
005700     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
005800            ORGANIZATION IS RECORD SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  SH-FILE
006400     RECORD CONTAINS 88 CHARACTERS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS SH1100-REC.
006700 copy '/users/devel/pf1100.cbl'.
006800*
006900 FD  AM-FILE
007000     RECORD CONTAINS 96 CHARACTERS
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS ASSET-MASTER-REC.
007300 copy '/users/devel/pf1000.cbl'.
007400*
007500 FD  RO-FILE
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS RO-LINE.
007900 01  RO-LINE                             PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 copy '/users/devel/pfwork.cbl'.
008400*
008500 01  SETPF1000-VARIABLES.
008600     05  SH-PATH.
008700         10  FILLER                      PIC X(14)
008800             VALUE '/PFBATCH/HOLD.'.
008900         10  SH-NAME                     PIC X(64).
009000     05  AM-PATH.
009100         10  FILLER                      PIC X(14)
009200             VALUE '/PFBATCH/MAST.'.
009300         10  AM-NAME                     PIC X(64).
009400     05  RO-PATH.
009500         10  FILLER                      PIC X(14)
009600             VALUE '/PFBATCH/RPRT.'.
009700         10  RO-NAME                     PIC X(64).
009800     05  AM-FILE-STATUS                  PIC X(2).
009900         88  AM-OK                        VALUE '00'.
010000         88  AM-NOT-FOUND                 VALUE '23'.
010100     05  WS-COMMAND-LINE                 PIC X(100).
010200     05  WS-EDIT-ID                      PIC X(20).
010300     05  WS-EDIT-ID-R REDEFINES WS-EDIT-ID.
010400         10  WS-EDIT-ID-BLANK            PIC X.
010500         10  WS-EDIT-ID-REST             PIC X(19).
010600     05  WS-EDIT-NAME                    PIC X(40).
010700     05  WS-EDIT-TYPE                    PIC X(15).
010800     05  WS-SH-EOF-SW                    PIC 9(1) VALUE 0.
010900         88  WS-SH-EOF                    VALUE 1.
011000*
011100 PROCEDURE DIVISION.
011200*
011300 A010-MAIN-LINE.
011400     DISPLAY SPACES UPON CRT.
011500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
011600     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
011700         INTO PF-RUN-DATE SH-NAME AM-NAME RO-NAME.
011800     DISPLAY SPACES UPON CRT.
011900     DISPLAY '* * * B E G I N   S E T P F 1 0 0 0 . C B L'
012000         UPON CRT AT 1401.
012100     DISPLAY 'RUN DATE ' UPON CRT AT 1455.
012200     DISPLAY PF-RUN-DATE UPON CRT AT 1465.
012300     IF PF-RUN-DATE = ZERO OR SH-NAME = SPACES
012400         DISPLAY '!!!! ENTER RUN DATE, HOLDINGS, MASTER AND'
012500             UPON CRT AT 2301
012600         DISPLAY '!!!!   REPORT FILE NAMES ON COMMAND LINE'
012700             UPON CRT AT 2401
012800         STOP RUN.
012900     OPEN INPUT SH-FILE.
013000     OPEN I-O AM-FILE.
013100     OPEN OUTPUT RO-FILE.
013200     PERFORM READ-HOLDINGS.
013300     PERFORM 001-MAIN-ASSET THRU 001-MAIN-ASSET-EXIT
013400         UNTIL WS-SH-EOF-SW = 1.
013500     MOVE 1 TO I.
013600     PERFORM 002-ADD-SYNTH-ONE THRU 002-ADD-SYNTH-ONE-EXIT
013700         UNTIL I > 10.
013800     PERFORM END-RTN.
013900*
014000 READ-HOLDINGS.
014100     READ SH-FILE AT END MOVE 1 TO WS-SH-EOF-SW.
014200     IF WS-SH-EOF-SW = 0
014300         ADD 1 TO PF-CTL-READ.
014400*
014500******************************************
014600*        START MAIN SECTION              *
014700******************************************
014800*
014900 001-MAIN-ASSET.
015000     MOVE SPACES              TO WS-EDIT-ID WS-EDIT-NAME
015100                                  WS-EDIT-TYPE.
015200     IF SH1100-IS-SCHW OR SH1100-IS-FUND
015300         IF SH1100-ASSET-ID-BLANK = SPACE
015400             AND SH1100-ASSET-ID-REST = SPACES
015500             MOVE SH1100-ASSET-NAME   TO WS-EDIT-ID
015600         ELSE
015700             MOVE SH1100-ASSET-ID     TO WS-EDIT-ID
015800     ELSE
015900     IF SH1100-IS-RSU OR SH1100-IS-GOLD
016000         MOVE SH1100-ASSET-NAME       TO WS-EDIT-ID
016100     ELSE
016200         MOVE SH1100-ASSET-ID         TO WS-EDIT-ID.
016300     PERFORM TRIM-EDIT-ID THRU TRIM-EDIT-ID-EXIT.
016400     IF WS-EDIT-ID = SPACES
016500         ADD 1 TO PF-CTL-SKIPPED
016600         GO TO 001-MAIN-ASSET-NEXT.
016700     MOVE SH1100-ASSET-NAME            TO WS-EDIT-NAME.
016800     IF SH1100-ASSET-TYPE NOT = SPACES
016900         MOVE SH1100-ASSET-TYPE        TO WS-EDIT-TYPE
017000     ELSE
017100     IF SH1100-IS-SCHW
017200         MOVE 'US Equity'              TO WS-EDIT-TYPE
017300     ELSE
017400     IF SH1100-IS-FUND
017500         MOVE 'CN Fund'                TO WS-EDIT-TYPE
017600     ELSE
017700     IF SH1100-IS-RSU
017800         MOVE 'RSU'                    TO WS-EDIT-TYPE
017900     ELSE
018000     IF SH1100-IS-GOLD
018100         MOVE 'Gold'                   TO WS-EDIT-TYPE
018200     ELSE
018300         MOVE 'Unknown'                TO WS-EDIT-TYPE.
018400*    04/22/93 DMH -- DEFAULT TYPE TABLE ADDED, REQ #9304-061.
018500     PERFORM INSERT-IF-MISSING.
018600 001-MAIN-ASSET-NEXT.
018700     PERFORM READ-HOLDINGS.
018800 001-MAIN-ASSET-EXIT.
018900     EXIT.
019000*
019100 TRIM-EDIT-ID.
019200*    01/08/92 RPK -- LEFT-TRIM ADDED, SOME SCHW EXTRACTS
019300*    CAME IN WITH A LEADING BLANK AHEAD OF THE REAL ID.
019400*    LEFT-TRIM ONLY -- THE FIELD IS ALREADY SPACE-PADDED ON THE
019500*    RIGHT SO A LEADING BLANK IS THE ONLY CASE THAT MATTERS.
019600     MOVE 1 TO I.
019700     PERFORM TRIM-EDIT-ID-LOOP THRU TRIM-EDIT-ID-LOOP-EXIT
019800         UNTIL I > 20.
019900 TRIM-EDIT-ID-EXIT.
020000     EXIT.
020100*
020200 TRIM-EDIT-ID-LOOP.
020300     IF WS-EDIT-ID(I:1) NOT = SPACE
020400         MOVE WS-EDIT-ID(I:20)  TO WS-EDIT-ID
020500         MOVE 21                TO I
020600     ELSE
020700         ADD 1 TO I.
020800 TRIM-EDIT-ID-LOOP-EXIT.
020900     EXIT.
021000*
021100 INSERT-IF-MISSING.
021200*    08/17/01 LMS -- DUPLICATE SUPPRESSION NOTE, REQ #0108-233.
021300*    DUPLICATE SUPPRESSION -- AN ASSET ID GOES IN ONCE, NO
021400*    MATTER HOW MANY SOURCES OR SYNTHETIC ENTRIES MENTION IT.
021500     MOVE WS-EDIT-ID              TO AM-ASSET-ID.
021600     READ AM-FILE
021700         INVALID KEY
021800             PERFORM WRITE-NEW-ASSET THRU WRITE-NEW-ASSET-EXIT.
021900*
022000 WRITE-NEW-ASSET.
022100     MOVE WS-EDIT-ID               TO AM-ASSET-ID.
022200     MOVE WS-EDIT-NAME             TO AM-ASSET-NAME.
022300     MOVE WS-EDIT-TYPE             TO AM-ASSET-TYPE.
022400     MOVE 'Y'                      TO AM-IS-ACTIVE.
022500     WRITE ASSET-MASTER-REC.
022600     ADD 1 TO PF-CTL-ADDED.
022700 WRITE-NEW-ASSET-EXIT.
022800     EXIT.
022900*
023000 002-ADD-SYNTH-ONE.
023100     MOVE PF-SYNTH-ID(I)          TO WS-EDIT-ID.
023200     MOVE PF-SYNTH-ID(I)          TO WS-EDIT-NAME.
023300     MOVE PF-SYNTH-TYPE(I)        TO WS-EDIT-TYPE.
023400     PERFORM INSERT-IF-MISSING.
023500     ADD 1 TO I.
023600 002-ADD-SYNTH-ONE-EXIT.
023700     EXIT.
023800*
023900 END-RTN.
024000     DISPLAY 'ASSET MASTER SYNC COMPLETE' UPON CRT AT 0915.
024100     DISPLAY PF-CTL-READ    'READ    =' UPON CRT AT 1101.
024200     DISPLAY PF-CTL-ADDED   'ADDED   =' UPON CRT AT 1125.
024300     DISPLAY PF-CTL-SKIPPED 'SKIPPED =' UPON CRT AT 1149.
024400     MOVE PF-CTL-READ    TO PF-ED-COUNT-1.
024500     MOVE PF-CTL-ADDED   TO PF-ED-COUNT-2.
024600     MOVE PF-CTL-SKIPPED TO PF-ED-COUNT-3.
024700     STRING 'PF1000 ASSET MASTER SYNC  READ=' PF-ED-COUNT-1
024800            ' ADDED='                   PF-ED-COUNT-2
024900            ' SKIPPED='                 PF-ED-COUNT-3
025000            DELIMITED BY SIZE INTO RO-LINE.
025100     WRITE RO-LINE.
025200     CLOSE SH-FILE.
025300     CLOSE AM-FILE.
025400     CLOSE RO-FILE.
025500     STOP RUN.
