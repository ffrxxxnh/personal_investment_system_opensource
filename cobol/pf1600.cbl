000100*****************************************************************
000200*  PF1600 -- GRANULAR MONTHLY INCOME/EXPENSE INPUT ROW.  ONE ROW
000300*  PER MONTH.  ALL AMOUNTS CNY UNLESS THE FIELD NAME SAYS USD.
000400*****************************************************************
000500 01  MI1600-REC.
000600     05  MI1600-MONTH-DATE                  PIC 9(8).
000700     05  MI1600-MONTH-DATE-R REDEFINES MI1600-MONTH-DATE.
000800         10  MI1600-MONTH-YYYY               PIC 9(4).
000900         10  MI1600-MONTH-MM                 PIC 9(2).
001000         10  MI1600-MONTH-DD                 PIC 9(2).
001100     05  MI1600-FX-USD-CNY                  PIC 9(2)V9(4).
001200     05  MI1600-INCOME-FIELDS.
001300         10  MI1600-INC-SALARY              PIC S9(11)V99 COMP-3.
001400         10  MI1600-INC-REIMBURSE           PIC S9(11)V99 COMP-3.
001500         10  MI1600-INC-BENEFIT             PIC S9(11)V99 COMP-3.
001600         10  MI1600-INC-HOUSING-FUND        PIC S9(11)V99 COMP-3.
001700         10  MI1600-INC-RSU-CNY             PIC S9(11)V99 COMP-3.
001800         10  MI1600-INC-RSU-USD             PIC S9(11)V99 COMP-3.
001900         10  MI1600-INC-PASSIVE-UNKNOWN     PIC S9(11)V99 COMP-3.
002000         10  MI1600-INC-PASSIVE-FUND-REDM   PIC S9(11)V99 COMP-3.
002100         10  MI1600-INC-PASSIVE-BANK-WLTH   PIC S9(11)V99 COMP-3.
002200         10  MI1600-INC-PASSIVE-GOLD-SALE   PIC S9(11)V99 COMP-3.
002300         10  MI1600-INC-OTHER               PIC S9(11)V99 COMP-3.
002400     05  MI1600-EXPENSE-FIELDS.
002500         10  MI1600-EXP-HOUSING             PIC S9(11)V99 COMP-3.
002600         10  MI1600-OUT-LOAN-MORTGAGE       PIC S9(11)V99 COMP-3.
002700         10  MI1600-EXP-FOOD                PIC S9(11)V99 COMP-3.
002800         10  MI1600-EXP-TRANSPORT           PIC S9(11)V99 COMP-3.
002900         10  MI1600-EXP-APPAREL             PIC S9(11)V99 COMP-3.
003000         10  MI1600-EXP-ELECTRONICS         PIC S9(11)V99 COMP-3.
003100         10  MI1600-EXP-FAMILY-TEMP         PIC S9(11)V99 COMP-3.
003200         10  MI1600-EXP-HEALTH-FITNESS      PIC S9(11)V99 COMP-3.
003300         10  MI1600-OUT-INSURANCE-1         PIC S9(11)V99 COMP-3.
003400         10  MI1600-OUT-INSURANCE-2         PIC S9(11)V99 COMP-3.
003500         10  MI1600-OUT-INSURANCE-3         PIC S9(11)V99 COMP-3.
003600         10  MI1600-EXP-TRAVEL              PIC S9(11)V99 COMP-3.
003700         10  MI1600-EXP-ENTERTAINMENT       PIC S9(11)V99 COMP-3.
003800         10  MI1600-EXP-WORK-RELATED        PIC S9(11)V99 COMP-3.
003900     05  MI1600-INVEST-OUTFLOW-FIELDS.
004000         10  MI1600-OUT-INV-BANK-WEALTH     PIC S9(11)V99 COMP-3.
004100         10  MI1600-OUT-INV-PRIV-EQUITY     PIC S9(11)V99 COMP-3.
004200         10  MI1600-OUT-INV-FUND-TT         PIC S9(11)V99 COMP-3.
004300         10  MI1600-OUT-INV-FUND-SCHWAB-CNY PIC S9(11)V99 COMP-3.
004400         10  MI1600-OUT-INV-FUND-SCHWAB-USD PIC S9(11)V99 COMP-3.
004500         10  MI1600-OUT-INV-GOLD-PAPER      PIC S9(11)V99 COMP-3.
004600         10  MI1600-OUT-INV-GOLD-ETF        PIC S9(11)V99 COMP-3.
004700     05  FILLER                             PIC X(1).
