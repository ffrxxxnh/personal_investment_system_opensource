000100*****************************************************************
000200*  PF1900 -- PER-ASSET PERFORMANCE SUMMARY, SETPF1900 OUTPUT.  ONE
000300*  ROW PER ASSET, ACCUMULATED ACROSS EVERY TRANSACTION ON FILE.
000400*  SECONDARY-DETAIL SHAPE BORROWED FROM THE OLD LPSXCFPB RECORD.
000500*  CONTROL GROUP AT THE END STAMPS WHICH CALC STEP BUILT THE ROW.
000600*****************************************************************
000700 01  AP1900-REC.
000800     05  AP1900-ASSET-NAME                  PIC X(40).
000900     05  AP1900-ASSET-CLASS                 PIC X(15).
001000     05  AP1900-SUB-CLASS                   PIC X(15).
001100     05  AP1900-STATUS                      PIC X(6).
001200         88  AP1900-IS-ACTIVE                 VALUE 'ACTIVE'.
001300         88  AP1900-IS-CLOSED                 VALUE 'CLOSED'.
001400     05  AP1900-DOLLAR-FIELDS.
001500         10  AP1900-TOTAL-INVESTED          PIC S9(13)V99 COMP-3.
001600         10  AP1900-CURRENT-VALUE           PIC S9(13)V99 COMP-3.
001700         10  AP1900-COST-BASIS              PIC S9(13)V99 COMP-3.
001800         10  AP1900-REALIZED-GAIN           PIC S9(13)V99 COMP-3.
001900         10  AP1900-UNREALIZED-GAIN         PIC S9(13)V99 COMP-3.
002000         10  AP1900-TOTAL-GAIN              PIC S9(13)V99 COMP-3.
002100     05  AP1900-RETURN-PCT                  PIC S9(3)V99 COMP-3.
002200     05  AP1900-CONTROL-FIELDS.
002300         10  AP1900-CALC-DATE                PIC 9(8).
002400         10  AP1900-CALC-JOB-STEP            PIC X(4).
002500             88  AP1900-FROM-LIFETIME-CALC     VALUE 'PF19'.
002600     05  FILLER                             PIC X(1).
