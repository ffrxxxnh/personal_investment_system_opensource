000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETPF1300.
000300 AUTHOR.        E JERNIGAN.
000400 INSTALLATION.  PERSONAL FINANCE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*  04/02/88  EJ   ORIGINAL WRITE-UP.  SECOND STEP OF THE PF JOB  *
001100*                 STREAM -- LOADS THE DATED BALANCE-SHEET ROWS   *
001200*                 AND PROPAGATES THE FIXED-ASSET LINE ITEMS INTO *
001300*                 THE HOLDINGS LEDGER.                          *
001400*  12/14/88  EJ   RAW-LABEL TO LINE-ITEM MAP TABLE ADDED --      *
001500*                 UNMAPPED LABELS NOW SKIPPED AND COUNTED ONCE   *
001600*                 PER DISTINCT LABEL, NOT PER OCCURRENCE.        *
001700*  07/08/90  RPK  TOLERANCE CHECK ADDED TO THE UPSERT -- DO NOT  *
001800*                 REWRITE THE STORED AMOUNT FOR ROUNDING NOISE   *
001900*                 UNDER A PENNY.  REQ #9007-048.                *
002000*  03/11/92  RPK  RAW-AMOUNT CLEAN-UP PARAGRAPH REWRITTEN TO     *
002100*                 STRIP THE YEN SIGN AND THOUSANDS COMMAS        *
002200*                 BEFORE THE NUMERIC TEST -- SOURCE SHEET NOW    *
002300*                 EXPORTS CURRENCY-FORMATTED TEXT.               *
002400*  10/19/93  DMH  PROPAGATION STEP FOLDED INTO THIS SAME JOB    *
002500*                 JOB STEP -- RUNS ONCE AGAINST THE LAST         *
002600*                 SNAPSHOT DATE SEEN ON THE INPUT FILE.          *
002700*  02/02/99  GWC  Y2K REMEDIATION -- SNAPSHOT DATES CONFIRMED    *
002800*                 FOUR-DIGIT YEAR THROUGHOUT; ZERO-DATE ROWS     *
002900*                 REJECTED RATHER THAN DEFAULTED.                *
003000*  08/30/01  LMS  USD SUFFIX RULE DOCUMENTED -- A LINE-ITEM      *
003100*                 CODE ENDING _USD IS STORED CURRENCY='USD'.     *
003200*                 REQ #0108-234.                                 *
003300*  06/14/05  LMS  BALANCE-SHEET-STORE CONVERTED TO INDEXED       *
003400*                 ORGANIZATION, KEYED BY DATE + LINE ITEM.       *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CONSOLE IS CRT.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*    /PFBATCH/BSIN.xxx -- RAW BALANCE-SHEET ROWS
004300     SELECT BI-FILE   ASSIGN TO DYNAMIC BI-PATH
004400            ORGANIZATION IS RECORD SEQUENTIAL.
004500*    /PFBATCH/BSTR.xxx -- BALANCE-SHEET STORE, KEYED (DATE,ITEM)
004600     SELECT BS-FILE   ASSIGN TO DYNAMIC BS-PATH
004700            ORGANIZATION IS INDEXED
004800            ACCESS MODE IS DYNAMIC
004900            RECORD KEY IS BS1300-KEY
005000            FILE STATUS IS BS-FILE-STATUS.
005100*    /PFBATCH/HLDG.xxx -- HOLDINGS LEDGER, KEYED (DATE,ASSET)
005200     SELECT HD-FILE   ASSIGN TO DYNAMIC HD-PATH
005300            ORGANIZATION IS INDEXED
005400            ACCESS MODE IS DYNAMIC
005500            RECORD KEY IS HD1400-KEY-FIELDS
005600            FILE STATUS IS HD-FILE-STATUS.
005700*    /PFBATCH/MAST.xxx -- ASSET MASTER, READ-ONLY LOOKUP HERE
005800     SELECT AM-FILE   ASSIGN TO DYNAMIC AM-PATH
005900            ORGANIZATION IS INDEXED
006000            ACCESS MODE IS DYNAMIC
006100            RECORD KEY IS AM-ASSET-ID
006200            FILE STATUS IS AM-FILE-STATUS.
006300*    /PFBATCH/RPRT.xxx -- SYNC CONTROL REPORT, EXTENDED
006400     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
006500            ORGANIZATION IS RECORD SEQUENTIAL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  BI-FILE
007100     RECORD CONTAINS 80 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS BS1350-RAW-REC.
007400 copy '/users/devel/pf1350.cbl'.
007500*
007600 FD  BS-FILE
007700     RECORD CONTAINS 76 CHARACTERS
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS BS1300-STORE-REC.
008000 copy '/users/devel/pf1300.cbl'.
008100*
008200 FD  HD-FILE
008300     RECORD CONTAINS 170 CHARACTERS
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS HD1400-REC.
008600 copy '/users/devel/pf1400.cbl'.
008700*
008800 FD  AM-FILE
008900     RECORD CONTAINS 96 CHARACTERS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS ASSET-MASTER-REC.
009200 copy '/users/devel/pf1000.cbl'.
009300*
009400 FD  RO-FILE
009500     RECORD CONTAINS 132 CHARACTERS
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS RO-LINE.
009800 01  RO-LINE                             PIC X(132).
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200 copy '/users/devel/pfwork.cbl'.
010300*
010400 01  SETPF1300-VARIABLES.
010500     05  BI-PATH.
010600         10  FILLER                      PIC X(14)
010700             VALUE '/PFBATCH/BSIN.'.
010800         10  BI-NAME                     PIC X(64).
010900     05  BS-PATH.
011000         10  FILLER                      PIC X(14)
011100             VALUE '/PFBATCH/BSTR.'.
011200         10  BS-NAME                     PIC X(64).
011300     05  HD-PATH.
011400         10  FILLER                      PIC X(14)
011500             VALUE '/PFBATCH/HLDG.'.
011600         10  HD-NAME                     PIC X(64).
011700     05  AM-PATH.
011800         10  FILLER                      PIC X(14)
011900             VALUE '/PFBATCH/MAST.'.
012000         10  AM-NAME                     PIC X(64).
012100     05  RO-PATH.
012200         10  FILLER                      PIC X(14)
012300             VALUE '/PFBATCH/RPRT.'.
012400         10  RO-NAME                     PIC X(64).
012500     05  BS-FILE-STATUS                  PIC X(2).
012600         88  BS-OK                        VALUE '00'.
012700         88  BS-NOT-FOUND                 VALUE '23'.
012800     05  HD-FILE-STATUS                  PIC X(2).
012900         88  HD-OK                        VALUE '00'.
013000         88  HD-NOT-FOUND                 VALUE '23'.
013100     05  AM-FILE-STATUS                  PIC X(2).
013200         88  AM-OK                        VALUE '00'.
013300         88  AM-NOT-FOUND                 VALUE '23'.
013400     05  WS-COMMAND-LINE                 PIC X(100).
013500     05  WS-BI-EOF-SW                    PIC 9(1) VALUE 0.
013600         88  WS-BI-EOF                    VALUE 1.
013700     05  WS-LAST-SNAPSHOT-DATE           PIC 9(8) VALUE 0.
013800     05  WS-LABEL-FOUND-SW               PIC X(1).
013900         88  WS-LABEL-FOUND               VALUE 'Y'.
014000     05  WS-STD-LINE-ITEM                PIC X(40).
014100*
014200*    RAW-AMOUNT CLEAN-UP WORK FIELDS
014300     05  WS-CLEAN-AMOUNT                 PIC X(20).
014400     05  WS-AMT-SIGN                     PIC X(1) VALUE '+'.
014500     05  WS-AMT-WHOLE                    PIC X(15).
014600     05  WS-AMT-FRAC                     PIC X(5).
014700     05  WS-AMT-WHOLE-9                  PIC 9(13).
014800     05  WS-AMT-FRAC-9                   PIC 9(2).
014900     05  WS-AMT-BAD-SW                   PIC X(1).
015000         88  WS-AMT-BAD                   VALUE 'Y'.
015100*
015200*    DISTINCT-UNMAPPED-LABEL TABLE -- PF1300 COUNTS A SKIPPED
015300*    LABEL ONCE, NO MATTER HOW MANY ROWS CARRY IT.
015400     05  WS-UNMAPPED-COUNT                PIC S9(4) COMP VALUE 0.
015500     05  WS-UNMAPPED-TABLE OCCURS 40 TIMES.
015600         10  WS-UNMAPPED-LABEL            PIC X(40).
015700*
015800*    PF1300 PROPAGATION WORK FIELDS
015900     05  WS-HD-ASSET-NAME                 PIC X(40).
016000     05  WS-HD-LOOKUP-SW                  PIC X(1).
016100         88  WS-HD-LOOKUP-FOUND            VALUE 'Y'.
016200     05  WS-LI-END-POS                    PIC S9(4) COMP.
016300*
016400 PROCEDURE DIVISION.
016500*
016600 A010-MAIN-LINE.
016700     DISPLAY SPACES UPON CRT.
016800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
017000         INTO PF-RUN-DATE BI-NAME BS-NAME HD-NAME AM-NAME
017100              RO-NAME.
017200     DISPLAY SPACES UPON CRT.
017300     DISPLAY '* * * B E G I N   S E T P F 1 3 0 0 . C B L'
017400         UPON CRT AT 1401.
017500     DISPLAY 'RUN DATE ' UPON CRT AT 1455.
017600     DISPLAY PF-RUN-DATE UPON CRT AT 1465.
017700     IF PF-RUN-DATE = ZERO OR BI-NAME = SPACES
017800         DISPLAY '!!!! ENTER RUN DATE AND FILE NAMES ON'
017900             UPON CRT AT 2301
018000         DISPLAY '!!!!   COMMAND LINE'
018100             UPON CRT AT 2401
018200         STOP RUN.
018300     OPEN INPUT BI-FILE.
018400     OPEN I-O   BS-FILE.
018500     OPEN I-O   HD-FILE.
018600     OPEN INPUT AM-FILE.
018700     OPEN EXTEND RO-FILE.
018800     PERFORM READ-BALSHEET.
018900     PERFORM 001-MAIN-BALSHEET THRU 001-MAIN-BALSHEET-EXIT
019000         UNTIL WS-BI-EOF-SW = 1.
019100     IF WS-LAST-SNAPSHOT-DATE NOT = ZERO
019200         PERFORM 003-PROPAGATE-HOLDINGS
019300             THRU 003-PROPAGATE-HOLDINGS-EXIT.
019400     PERFORM END-RTN.
019500*
019600 READ-BALSHEET.
019700     READ BI-FILE AT END MOVE 1 TO WS-BI-EOF-SW.
019800     IF WS-BI-EOF-SW = 0
019900         ADD 1 TO PF-CTL-READ.
020000*
020100******************************************
020200*        BALANCE SHEET SYNC                  *
020300******************************************
020400*
020500 001-MAIN-BALSHEET.
020600     IF BS1350-SNAPSHOT-DATE = ZERO
020700         ADD 1 TO PF-CTL-SKIPPED
020800         GO TO 001-MAIN-BALSHEET-NEXT.
020900     PERFORM MAP-RAW-LABEL THRU MAP-RAW-LABEL-EXIT.
021000     IF NOT WS-LABEL-FOUND
021100         PERFORM COUNT-UNMAPPED-LABEL
021200             THRU COUNT-UNMAPPED-LABEL-EXIT
021300         GO TO 001-MAIN-BALSHEET-NEXT.
021400     PERFORM CLEAN-RAW-AMOUNT THRU CLEAN-RAW-AMOUNT-EXIT.
021500     IF WS-AMT-BAD
021600         ADD 1 TO PF-CTL-SKIPPED
021700         GO TO 001-MAIN-BALSHEET-NEXT.
021800     PERFORM UPSERT-BALSHEET THRU UPSERT-BALSHEET-EXIT.
021900     MOVE BS1350-SNAPSHOT-DATE TO WS-LAST-SNAPSHOT-DATE.
022000 001-MAIN-BALSHEET-NEXT.
022100     PERFORM READ-BALSHEET.
022200 001-MAIN-BALSHEET-EXIT.
022300     EXIT.
022400*
022500 MAP-RAW-LABEL.
022600     MOVE 'N'     TO WS-LABEL-FOUND-SW.
022700     MOVE SPACES  TO WS-STD-LINE-ITEM.
022800     MOVE 1       TO I.
022900     PERFORM MAP-RAW-LABEL-LOOP THRU MAP-RAW-LABEL-LOOP-EXIT
023000         UNTIL I > 12 OR WS-LABEL-FOUND.
023100 MAP-RAW-LABEL-EXIT.
023200     EXIT.
023300*
023400 MAP-RAW-LABEL-LOOP.
023500     IF BS1350-RAW-LABEL = PF-LABEL-RAW(I)
023600         MOVE PF-LABEL-ITEM(I) TO WS-STD-LINE-ITEM
023700         MOVE 'Y'              TO WS-LABEL-FOUND-SW
023800     ELSE
023900         ADD 1 TO I.
024000 MAP-RAW-LABEL-LOOP-EXIT.
024100     EXIT.
024200*
024300 COUNT-UNMAPPED-LABEL.
024400     MOVE 'N' TO WS-LABEL-FOUND-SW.
024500     MOVE 1   TO J.
024600     PERFORM COUNT-UNMAPPED-LOOP THRU COUNT-UNMAPPED-LOOP-EXIT
024700         UNTIL J > WS-UNMAPPED-COUNT OR WS-LABEL-FOUND.
024800     IF NOT WS-LABEL-FOUND
024900         AND WS-UNMAPPED-COUNT < 40
025000         ADD 1 TO WS-UNMAPPED-COUNT
025100         MOVE BS1350-RAW-LABEL
025200             TO WS-UNMAPPED-LABEL(WS-UNMAPPED-COUNT)
025300         ADD 1 TO PF-CTL-SKIPPED.
025400 COUNT-UNMAPPED-LABEL-EXIT.
025500     EXIT.
025600*
025700 COUNT-UNMAPPED-LOOP.
025800     IF WS-UNMAPPED-LABEL(J) = BS1350-RAW-LABEL
025900         MOVE 'Y' TO WS-LABEL-FOUND-SW
026000     ELSE
026100         ADD 1 TO J.
026200 COUNT-UNMAPPED-LOOP-EXIT.
026300     EXIT.
026400*
026500 CLEAN-RAW-AMOUNT.
026600*    STRIP YEN SIGN, DOLLAR SIGN AND THOUSANDS COMMAS, PICK OFF
026700*    A LEADING MINUS, THEN SPLIT ON THE DECIMAL POINT.
026800     MOVE 'N'             TO WS-AMT-BAD-SW.
026900     MOVE '+'             TO WS-AMT-SIGN.
027000     MOVE BS1350-RAW-AMOUNT TO WS-CLEAN-AMOUNT.
027100     INSPECT WS-CLEAN-AMOUNT REPLACING ALL '$' BY SPACE.
027200     INSPECT WS-CLEAN-AMOUNT REPLACING ALL ',' BY SPACE.
027300*    0xA5 IS THE YEN/YUAN SIGN ON THIS SHOP'S CODE PAGE
027400     INSPECT WS-CLEAN-AMOUNT REPLACING ALL X'A5' BY SPACE.
027500     MOVE 1 TO I.
027600     PERFORM LEFT-TRIM-AMOUNT THRU LEFT-TRIM-AMOUNT-EXIT
027700         UNTIL I > 20.
027800     IF WS-CLEAN-AMOUNT(1:1) = '-'
027900         MOVE '-'                   TO WS-AMT-SIGN
028000         MOVE WS-CLEAN-AMOUNT(2:19) TO WS-CLEAN-AMOUNT.
028100     UNSTRING WS-CLEAN-AMOUNT DELIMITED BY '.'
028200         INTO WS-AMT-WHOLE WS-AMT-FRAC.
028300     IF WS-AMT-WHOLE = SPACES
028400         MOVE 'Y' TO WS-AMT-BAD-SW
028500         GO TO CLEAN-RAW-AMOUNT-EXIT.
028600     MOVE 1 TO I.
028700     PERFORM LEFT-TRIM-WHOLE THRU LEFT-TRIM-WHOLE-EXIT
028800         UNTIL I > 15.
028900     IF WS-AMT-WHOLE NOT NUMERIC
029000         MOVE 'Y' TO WS-AMT-BAD-SW
029100         GO TO CLEAN-RAW-AMOUNT-EXIT.
029200     IF WS-AMT-FRAC = SPACES
029300         MOVE '00' TO WS-AMT-FRAC.
029400     IF WS-AMT-FRAC NOT NUMERIC
029500         MOVE 'Y' TO WS-AMT-BAD-SW
029600         GO TO CLEAN-RAW-AMOUNT-EXIT.
029700     MOVE WS-AMT-WHOLE TO WS-AMT-WHOLE-9.
029800     MOVE WS-AMT-FRAC  TO WS-AMT-FRAC-9.
029900     COMPUTE PF-WORK-AMOUNT ROUNDED =
030000         WS-AMT-WHOLE-9 + (WS-AMT-FRAC-9 / 100).
030100     IF WS-AMT-SIGN = '-'
030200         COMPUTE PF-WORK-AMOUNT = PF-WORK-AMOUNT * -1.
030300 CLEAN-RAW-AMOUNT-EXIT.
030400     EXIT.
030500*
030600 LEFT-TRIM-AMOUNT.
030700     IF WS-CLEAN-AMOUNT(I:1) NOT = SPACE
030800         MOVE WS-CLEAN-AMOUNT(I:20) TO WS-CLEAN-AMOUNT
030900         MOVE 21 TO I
031000     ELSE
031100         ADD 1 TO I.
031200 LEFT-TRIM-AMOUNT-EXIT.
031300     EXIT.
031400*
031500 LEFT-TRIM-WHOLE.
031600     IF WS-AMT-WHOLE(I:1) NOT = SPACE
031700         MOVE WS-AMT-WHOLE(I:15) TO WS-AMT-WHOLE
031800         MOVE 16 TO I
031900     ELSE
032000         ADD 1 TO I.
032100 LEFT-TRIM-WHOLE-EXIT.
032200     EXIT.
032300*
032400 UPSERT-BALSHEET.
032500     MOVE BS1350-SNAPSHOT-DATE   TO BS1300-SNAPSHOT-DATE.
032600     MOVE WS-STD-LINE-ITEM       TO BS1300-LINE-ITEM.
032700     READ BS-FILE
032800         INVALID KEY
032900             PERFORM INSERT-BALSHEET THRU INSERT-BALSHEET-EXIT
033000         NOT INVALID KEY
033100             PERFORM UPDATE-BALSHEET THRU UPDATE-BALSHEET-EXIT.
033200 UPSERT-BALSHEET-EXIT.
033300     EXIT.
033400*
033500 INSERT-BALSHEET.
033600     MOVE PF-WORK-AMOUNT          TO BS1300-AMOUNT.
033700     PERFORM SET-BS-CURRENCY THRU SET-BS-CURRENCY-EXIT.
033800     WRITE BS1300-STORE-REC.
033900     ADD 1 TO PF-CTL-ADDED.
034000 INSERT-BALSHEET-EXIT.
034100     EXIT.
034200*
034300 UPDATE-BALSHEET.
034400*    07/08/90 RPK -- TOLERANCE CHECK ADDED, REQ #9007-048.
034500     COMPUTE PF-ZERO-TEST = BS1300-AMOUNT - PF-WORK-AMOUNT.
034600     IF PF-ZERO-TEST > 0.01 OR PF-ZERO-TEST < -0.01
034700         MOVE PF-WORK-AMOUNT       TO BS1300-AMOUNT
034800         PERFORM SET-BS-CURRENCY THRU SET-BS-CURRENCY-EXIT
034900         REWRITE BS1300-STORE-REC
035000         ADD 1 TO PF-CTL-UPDATED.
035100 UPDATE-BALSHEET-EXIT.
035200     EXIT.
035300*
035400 SET-BS-CURRENCY.
035500*    08/30/01 LMS -- USD SUFFIX RULE, REQ #0108-234.
035600*    USD LINE-ITEM RULE -- CODE ENDS _USD MEANS CURRENCY USD.
035700*    08/10/26 RPK -- THE FIXED COLUMN 37-40 TEST NEVER FIRED,
035800*    EVERY REAL USD LINE ITEM IS SHORTER THAN 36 CHARACTERS, SO
035900*    THE SUFFIX NOW GETS COMPARED AGAINST THE TRUE END OF THE
036000*    LEFT-JUSTIFIED VALUE INSTEAD OF A HARDCODED COLUMN RANGE.
036100     MOVE 40 TO WS-LI-END-POS.
036200     PERFORM FIND-LINE-ITEM-END THRU FIND-LINE-ITEM-END-EXIT
036300         UNTIL WS-LI-END-POS < 1
036400         OR WS-STD-LINE-ITEM(WS-LI-END-POS:1) NOT = SPACE.
036500     IF WS-LI-END-POS >= 4
036600         AND WS-STD-LINE-ITEM(WS-LI-END-POS - 3:4) = '_USD'
036700         MOVE 'USD' TO BS1300-CURRENCY
036800     ELSE
036900         MOVE 'CNY' TO BS1300-CURRENCY.
037000 SET-BS-CURRENCY-EXIT.
037100     EXIT.
037200*
037300 FIND-LINE-ITEM-END.
037400     SUBTRACT 1 FROM WS-LI-END-POS.
037500 FIND-LINE-ITEM-END-EXIT.
037600     EXIT.
037700*
037800******************************************
037900*   BALANCE SHEET -> HOLDINGS PROPAGATION    *
038000******************************************
038100*
038200 003-PROPAGATE-HOLDINGS.
038300     MOVE WS-LAST-SNAPSHOT-DATE   TO BS1300-SNAPSHOT-DATE.
038400     MOVE LOW-VALUES              TO BS1300-LINE-ITEM.
038500     START BS-FILE KEY IS NOT LESS THAN BS1300-KEY
038600         INVALID KEY GO TO 003-PROPAGATE-HOLDINGS-EXIT.
038700     PERFORM READ-NEXT-BALSHEET.
038800     PERFORM 003-PROP-ONE THRU 003-PROP-ONE-EXIT
038900         UNTIL HD-FILE-STATUS = '10'
039000         OR BS1300-SNAPSHOT-DATE NOT = WS-LAST-SNAPSHOT-DATE.
039100 003-PROPAGATE-HOLDINGS-EXIT.
039200     EXIT.
039300*
039400 READ-NEXT-BALSHEET.
039500     READ BS-FILE NEXT RECORD
039600         AT END MOVE '10' TO HD-FILE-STATUS.
039700*
039800 003-PROP-ONE.
039900     MOVE 'N' TO WS-LABEL-FOUND-SW.
040000     MOVE 1   TO I.
040100     PERFORM FIND-PROP-ENTRY THRU FIND-PROP-ENTRY-EXIT
040200         UNTIL I > 9 OR WS-LABEL-FOUND.
040300     IF WS-LABEL-FOUND
040400         PERFORM BUILD-PROPAGATED-HOLDING
040500             THRU BUILD-PROPAGATED-HOLDING-EXIT.
040600     PERFORM READ-NEXT-BALSHEET.
040700 003-PROP-ONE-EXIT.
040800     EXIT.
040900*
041000 FIND-PROP-ENTRY.
041100     IF BS1300-LINE-ITEM = PF-PROP-LINE-ITEM(I)
041200         MOVE 'Y' TO WS-LABEL-FOUND-SW
041300     ELSE
041400         ADD 1 TO I.
041500 FIND-PROP-ENTRY-EXIT.
041600     EXIT.
041700*
041800 BUILD-PROPAGATED-HOLDING.
041900     MOVE PF-PROP-ASSET-ID(I)     TO HD1400-ASSET-ID.
042000     IF BS1300-IS-USD
042100         COMPUTE HD1400-MARKET-VALUE ROUNDED =
042200             BS1300-AMOUNT * PF-FX-BS-USD-CNY
042300         MOVE PF-FX-BS-USD-CNY    TO HD1400-CURRENT-PRICE
042400     ELSE
042500         MOVE BS1300-AMOUNT       TO HD1400-MARKET-VALUE
042600         MOVE 1.0000              TO HD1400-CURRENT-PRICE.
042700     MOVE BS1300-AMOUNT           TO HD1400-SHARES.
042800     MOVE HD1400-MARKET-VALUE     TO HD1400-COST-BASIS.
042900     MOVE ZERO                    TO HD1400-UNREALIZED-PNL.
043000     MOVE 'CNY'                   TO HD1400-CURRENCY.
043100     PERFORM LOOKUP-ASSET-NAME THRU LOOKUP-ASSET-NAME-EXIT.
043200     MOVE WS-HD-ASSET-NAME        TO HD1400-ASSET-NAME.
043300     MOVE WS-LAST-SNAPSHOT-DATE   TO HD1400-SNAPSHOT-DATE.
043400     MOVE 'PF13'                  TO HD1400-LAST-SYNC-STEP.
043500     MOVE 'N'                     TO HD1400-STALE-FLAG.
043600     READ HD-FILE
043700         INVALID KEY
043800             WRITE HD1400-REC
043900         NOT INVALID KEY
044000             REWRITE HD1400-REC.
044100     ADD 1 TO PF-CTL-ADDED.
044200 BUILD-PROPAGATED-HOLDING-EXIT.
044300     EXIT.
044400*
044500 LOOKUP-ASSET-NAME.
044600     MOVE PF-PROP-ASSET-ID(I)     TO AM-ASSET-ID.
044700     MOVE 'N'                     TO WS-HD-LOOKUP-SW.
044800     READ AM-FILE
044900         NOT INVALID KEY
045000             MOVE 'Y'             TO WS-HD-LOOKUP-SW.
045100     IF WS-HD-LOOKUP-FOUND
045200         MOVE AM-ASSET-NAME       TO WS-HD-ASSET-NAME
045300     ELSE
045400         MOVE PF-PROP-ASSET-ID(I) TO WS-HD-ASSET-NAME.
045500 LOOKUP-ASSET-NAME-EXIT.
045600     EXIT.
045700*
045800 END-RTN.
045900     DISPLAY 'BALANCE SHEET SYNC COMPLETE' UPON CRT AT 0915.
046000     DISPLAY PF-CTL-READ    'READ    =' UPON CRT AT 1101.
046100     DISPLAY PF-CTL-ADDED   'ADDED   =' UPON CRT AT 1125.
046200     DISPLAY PF-CTL-UPDATED 'UPDATED =' UPON CRT AT 1149.
046300     DISPLAY PF-CTL-SKIPPED 'SKIPPED =' UPON CRT AT 1173.
046400     MOVE PF-CTL-READ    TO PF-ED-COUNT-1.
046500     MOVE PF-CTL-ADDED   TO PF-ED-COUNT-2.
046600     MOVE PF-CTL-UPDATED TO PF-ED-COUNT-3.
046700     MOVE PF-CTL-SKIPPED TO PF-ED-COUNT-4.
046800     STRING 'PF1300 BALANCE SHEET SYNC  READ=' PF-ED-COUNT-1
046900            ' ADDED='                     PF-ED-COUNT-2
047000            ' UPDATED='                   PF-ED-COUNT-3
047100            ' SKIPPED='                   PF-ED-COUNT-4
047200            DELIMITED BY SIZE INTO RO-LINE.
047300     WRITE RO-LINE.
047400     CLOSE BI-FILE.
047500     CLOSE BS-FILE.
047600     CLOSE HD-FILE.
047700     CLOSE AM-FILE.
047800     CLOSE RO-FILE.
047900     STOP RUN.
