000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETPF1900.
000300 AUTHOR.        L M SANDOVAL.
000400 INSTALLATION.  PERSONAL FINANCE SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/09/1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*  11/09/94  LMS  ORIGINAL WRITE-UP.  FIFTH STEP OF THE PF JOB   *
001100*                 STREAM -- BUILDS THE LIFETIME PER-ASSET        *
001200*                 PERFORMANCE SCORECARD OFF THE LATEST HOLDINGS  *
001300*                 SNAPSHOT AND THE FULL TRANSACTION HISTORY.     *
001400*  03/22/95  LMS  REALIZED GAIN NOW SUMMED ONLY OVER SELL ROWS   *
001500*                 MATCHED BY ASSET NAME -- BUY/DIVIDEND ROWS     *
001600*                 WERE INFLATING THE FIGURE.  REQ #9503-014.     *
001700*  07/30/96  GWC  TOTAL-INVESTED FALLBACK ADDED FOR ASSETS WITH  *
001800*                 NO POSITIVE COST BASIS ON FILE.                *
001900*  02/02/99  GWC  Y2K REMEDIATION -- SNAPSHOT-DATE MAX-DATE SCAN *
002000*                 CONFIRMED FOUR-DIGIT YEAR COMPARE.             *
002100*  12/04/01  DMH  SUB-CLASS BREAKDOWN SECTION ADDED TO THE       *
002200*                 LIFETIME REPORT -- REQ #0112-009.              *
002300*  09/17/03  DMH  MANUAL EXCHANGE SORT ADDED TO ORDER BOTH THE   *
002400*                 ASSET TABLE AND THE SUB-CLASS TABLE BY TOTAL   *
002500*                 GAIN DESCENDING BEFORE THE REPORT IS WRITTEN.  *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CONSOLE IS CRT.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300*    /PFBATCH/HLDG.xxx -- HOLDINGS LEDGER, KEYED (DATE,ASSET)
003400     SELECT HD-FILE   ASSIGN TO DYNAMIC HD-PATH
003500            ORGANIZATION IS INDEXED
003600            ACCESS MODE IS DYNAMIC
003700            RECORD KEY IS HD1400-KEY-FIELDS
003800            FILE STATUS IS HD-FILE-STATUS.
003900*    /PFBATCH/TXOT.xxx -- TRANSACTION HISTORY, SOURCE-ID STAMPED
004000     SELECT TX-FILE   ASSIGN TO DYNAMIC TX-PATH
004100            ORGANIZATION IS RECORD SEQUENTIAL.
004200*    /PFBATCH/ASPF.xxx -- PER-ASSET PERFORMANCE SCORECARD, OUT
004300     SELECT AP-FILE   ASSIGN TO DYNAMIC AP-PATH
004400            ORGANIZATION IS RECORD SEQUENTIAL.
004500*    /PFBATCH/RPRT.xxx -- SYNC CONTROL REPORT, EXTENDED
004600     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
004700            ORGANIZATION IS RECORD SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  HD-FILE
005300     RECORD CONTAINS 170 CHARACTERS
005400     LABEL RECORDS ARE STANDARD
005500     DATA RECORD IS HD1400-REC.
005600 copy '/users/devel/pf1400.cbl'.
005700*
005800 FD  TX-FILE
005900     RECORD CONTAINS 145 CHARACTERS
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS TX1800-REC.
006200 copy '/users/devel/pf1800.cbl'.
006300*
006400 FD  AP-FILE
006500     RECORD CONTAINS 140 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS AP1900-REC.
006800 copy '/users/devel/pf1900.cbl'.
006900*
007000 FD  RO-FILE
007100     RECORD CONTAINS 132 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS RO-LINE.
007400 01  RO-LINE                             PIC X(132).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 copy '/users/devel/pfwork.cbl'.
007900*
008000 01  SETPF1900-VARIABLES.
008100     05  HD-PATH.
008200         10  FILLER                      PIC X(14)
008300             VALUE '/PFBATCH/HLDG.'.
008400         10  HD-NAME                     PIC X(64).
008500     05  TX-PATH.
008600         10  FILLER                      PIC X(14)
008700             VALUE '/PFBATCH/TXOT.'.
008800         10  TX-NAME                     PIC X(64).
008900     05  AP-PATH.
009000         10  FILLER                      PIC X(14)
009100             VALUE '/PFBATCH/ASPF.'.
009200         10  AP-NAME                     PIC X(64).
009300     05  RO-PATH.
009400         10  FILLER                      PIC X(14)
009500             VALUE '/PFBATCH/RPRT.'.
009600         10  RO-NAME                     PIC X(64).
009700     05  HD-FILE-STATUS                  PIC X(2).
009800         88  HD-OK                        VALUE '00'.
009900         88  HD-AT-END                    VALUE '10'.
010000     05  WS-COMMAND-LINE                 PIC X(100).
010100     05  WS-HD-EOF-SW                    PIC 9(1) VALUE 0.
010200         88  WS-HD-EOF                    VALUE 1.
010300     05  WS-TX-EOF-SW                    PIC 9(1) VALUE 0.
010400         88  WS-TX-EOF                    VALUE 1.
010500     05  WS-MAX-SNAPSHOT-DATE            PIC 9(8) VALUE 0.
010600*
010700*    PER-ASSET SCORECARD TABLE
010800     05  WS-AST-COUNT                     PIC S9(4) COMP VALUE 0.
010900     05  WS-AST-TABLE OCCURS 200 TIMES.
011000         10  WS-AST-NAME                  PIC X(40).
011100         10  WS-AST-CLASS                 PIC X(15).
011200         10  WS-AST-SUBCLASS              PIC X(15).
011300         10  WS-AST-STATUS                PIC X(6).
011400         10  WS-AST-CURRENT-VALUE         PIC S9(13)V99 COMP-3.
011500         10  WS-AST-COST-BASIS            PIC S9(13)V99 COMP-3.
011600         10  WS-AST-REALIZED-GAIN         PIC S9(13)V99 COMP-3.
011700         10  WS-AST-UNREAL-GAIN           PIC S9(13)V99 COMP-3.
011800         10  WS-AST-TOTAL-INVESTED        PIC S9(13)V99 COMP-3.
011900         10  WS-AST-TOTAL-GAIN            PIC S9(13)V99 COMP-3.
012000         10  WS-AST-RETURN-PCT            PIC S9(3)V99  COMP-3.
012100     05  WS-AST-FOUND-SW                  PIC X(1).
012200         88  WS-AST-FOUND                  VALUE 'Y'.
012300     05  WS-SWAP-ENTRY.
012400         10  WS-SWAP-NAME                 PIC X(40).
012500         10  WS-SWAP-CLASS                PIC X(15).
012600         10  WS-SWAP-SUBCLASS             PIC X(15).
012700         10  WS-SWAP-STATUS               PIC X(6).
012800         10  WS-SWAP-CURRENT-VALUE        PIC S9(13)V99 COMP-3.
012900         10  WS-SWAP-COST-BASIS           PIC S9(13)V99 COMP-3.
013000         10  WS-SWAP-REALIZED-GAIN        PIC S9(13)V99 COMP-3.
013100         10  WS-SWAP-UNREAL-GAIN          PIC S9(13)V99 COMP-3.
013200         10  WS-SWAP-TOTAL-INVESTED       PIC S9(13)V99 COMP-3.
013300         10  WS-SWAP-TOTAL-GAIN           PIC S9(13)V99 COMP-3.
013400         10  WS-SWAP-RETURN-PCT           PIC S9(3)V99  COMP-3.
013500*
013600*    SUB-CLASS BREAKDOWN TABLE
013700     05  WS-SUB-COUNT                     PIC S9(4) COMP VALUE 0.
013800     05  WS-SUB-TABLE OCCURS 50 TIMES.
013900         10  WS-SUB-NAME                  PIC X(15).
014000         10  WS-SUB-REALIZED              PIC S9(13)V99 COMP-3.
014100         10  WS-SUB-UNREAL                PIC S9(13)V99 COMP-3.
014200         10  WS-SUB-TOTAL                 PIC S9(13)V99 COMP-3.
014300     05  WS-SUB-FOUND-SW                   PIC X(1).
014400         88  WS-SUB-FOUND                   VALUE 'Y'.
014500     05  WS-SUB-SWAP.
014600         10  WS-SUB-SWAP-NAME              PIC X(15).
014700         10  WS-SUB-SWAP-REALIZED          PIC S9(13)V99 COMP-3.
014800         10  WS-SUB-SWAP-UNREAL            PIC S9(13)V99 COMP-3.
014900         10  WS-SUB-SWAP-TOTAL             PIC S9(13)V99 COMP-3.
015000*
015100*    SUMMARY ACCUMULATORS
015200     05  WS-TOT-REALIZED                  PIC S9(13)V99 COMP-3
015300                                           VALUE ZERO.
015400     05  WS-TOT-UNREAL                    PIC S9(13)V99 COMP-3
015500                                           VALUE ZERO.
015600     05  WS-TOT-GAIN                      PIC S9(13)V99 COMP-3
015700                                           VALUE ZERO.
015800     05  WS-SUM-INVESTED                  PIC S9(13)V99 COMP-3
015900                                           VALUE ZERO.
016000     05  WS-SUM-RET-X-INV                 PIC S9(16)V99 COMP-3
016100                                           VALUE ZERO.
016200     05  WS-WEIGHTED-RETURN               PIC S9(3)V99  COMP-3
016300                                           VALUE ZERO.
016400     05  WS-ACTIVE-COUNT                  PIC S9(4) COMP VALUE 0.
016500     05  WS-TOTAL-COUNT                   PIC S9(4) COMP VALUE 0.
016600*
016700 PROCEDURE DIVISION.
016800*
016900 A010-MAIN-LINE.
017000     DISPLAY SPACES UPON CRT.
017100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
017300         INTO PF-RUN-DATE HD-NAME TX-NAME AP-NAME RO-NAME.
017400     DISPLAY SPACES UPON CRT.
017500     DISPLAY '* * * B E G I N   S E T P F 1 9 0 0 . C B L'
017600         UPON CRT AT 1401.
017700     IF PF-RUN-DATE = ZERO OR HD-NAME = SPACES
017800         DISPLAY '!!!! ENTER RUN DATE AND FILE NAMES ON'
017900             UPON CRT AT 2301
018000         DISPLAY '!!!!   COMMAND LINE'
018100             UPON CRT AT 2401
018200         STOP RUN.
018300*
018400*    PASS 0 -- FIND THE LATEST SNAPSHOT DATE ON THE LEDGER
018500     OPEN INPUT HD-FILE.
018600     PERFORM READ-HOLDING.
018700     PERFORM 000-FIND-MAX-DATE THRU 000-FIND-MAX-DATE-EXIT
018800         UNTIL WS-HD-EOF-SW = 1.
018900     CLOSE HD-FILE.
019000*
019100*    PASS 1 -- LOAD THE SCORECARD TABLE FROM THE LATEST HOLDINGS
019200     MOVE 0 TO WS-HD-EOF-SW.
019300     OPEN INPUT HD-FILE.
019400     PERFORM READ-HOLDING.
019500     PERFORM 001-LOAD-ASSET THRU 001-LOAD-ASSET-EXIT
019600         UNTIL WS-HD-EOF-SW = 1.
019700     CLOSE HD-FILE.
019800*
019900*    PASS 2 -- SUM REALIZED GAIN FROM SELL TRANSACTIONS
020000     OPEN INPUT TX-FILE.
020100     PERFORM READ-TRANSACTION.
020200     PERFORM 002-APPLY-REALIZED THRU 002-APPLY-REALIZED-EXIT
020300         UNTIL WS-TX-EOF-SW = 1.
020400     CLOSE TX-FILE.
020500*
020600*    PASS 3 -- DERIVE TOTALS, SUB-CLASS BREAKDOWN, SUMMARY
020700     MOVE 1 TO I.
020800     PERFORM 003-DERIVE-ONE THRU 003-DERIVE-ONE-EXIT
020900         UNTIL I > WS-AST-COUNT.
021000*
021100*    PASS 4 -- SORT BOTH TABLES, TOTAL GAIN DESCENDING
021200     PERFORM SORT-ASSET-TABLE THRU SORT-ASSET-TABLE-EXIT.
021300     PERFORM SORT-SUB-TABLE THRU SORT-SUB-TABLE-EXIT.
021400*
021500*    PASS 5 -- WRITE THE SCORECARD FILE AND THE REPORT
021600     OPEN OUTPUT AP-FILE.
021700     MOVE 1 TO I.
021800     PERFORM 005-WRITE-ASSET THRU 005-WRITE-ASSET-EXIT
021900         UNTIL I > WS-AST-COUNT.
022000     CLOSE AP-FILE.
022100     OPEN EXTEND RO-FILE.
022200     PERFORM WRITE-LIFETIME-REPORT
022300         THRU WRITE-LIFETIME-REPORT-EXIT.
022400     PERFORM END-RTN.
022500*
022600 READ-HOLDING.
022700     READ HD-FILE AT END MOVE 1 TO WS-HD-EOF-SW.
022800*
022900 READ-TRANSACTION.
023000     READ TX-FILE AT END MOVE 1 TO WS-TX-EOF-SW.
023100*
023200******************************************
023300*   PASS 0 -- MAXIMUM SNAPSHOT DATE        *
023400******************************************
023500*
023600 000-FIND-MAX-DATE.
023700*    02/02/99 GWC -- Y2K REMEDIATION, FOUR-DIGIT YEAR CONFIRMED.
023800     IF HD1400-SNAPSHOT-DATE > WS-MAX-SNAPSHOT-DATE
023900         MOVE HD1400-SNAPSHOT-DATE TO WS-MAX-SNAPSHOT-DATE.
024000     PERFORM READ-HOLDING.
024100 000-FIND-MAX-DATE-EXIT.
024200     EXIT.
024300*
024400******************************************
024500*   PASS 1 -- LOAD SCORECARD FROM HOLDINGS *
024600******************************************
024700*
024800 001-LOAD-ASSET.
024900     IF HD1400-SNAPSHOT-DATE = WS-MAX-SNAPSHOT-DATE
025000         AND WS-AST-COUNT < 200
025100         ADD 1 TO WS-AST-COUNT
025200         ADD 1 TO PF-CTL-READ
025300         MOVE HD1400-ASSET-NAME
025400             TO WS-AST-NAME(WS-AST-COUNT)
025500         MOVE HD1400-ASSET-CLASS
025600             TO WS-AST-CLASS(WS-AST-COUNT)
025700         MOVE HD1400-SUB-CLASS
025800             TO WS-AST-SUBCLASS(WS-AST-COUNT)
025900         MOVE HD1400-MARKET-VALUE
026000             TO WS-AST-CURRENT-VALUE(WS-AST-COUNT)
026100         MOVE HD1400-COST-BASIS
026200             TO WS-AST-COST-BASIS(WS-AST-COUNT)
026300         MOVE ZERO TO WS-AST-REALIZED-GAIN(WS-AST-COUNT)
026400         IF HD1400-COST-BASIS > 0
026500             COMPUTE WS-AST-UNREAL-GAIN(WS-AST-COUNT) =
026600                 HD1400-MARKET-VALUE - HD1400-COST-BASIS
026700         ELSE
026800             MOVE ZERO TO WS-AST-UNREAL-GAIN(WS-AST-COUNT)
026900         IF HD1400-MARKET-VALUE > 0
027000             MOVE 'ACTIVE' TO WS-AST-STATUS(WS-AST-COUNT)
027100         ELSE
027200             MOVE 'CLOSED' TO WS-AST-STATUS(WS-AST-COUNT).
027300     PERFORM READ-HOLDING.
027400 001-LOAD-ASSET-EXIT.
027500     EXIT.
027600*
027700******************************************
027800*   PASS 2 -- APPLY SELL-SIDE REALIZED GAIN *
027900******************************************
028000*
028100 002-APPLY-REALIZED.
028200*    03/22/95 LMS -- SELL ROWS ONLY, REQ #9503-014.
028300     IF TX1800-IS-SELL
028400         MOVE 'N' TO WS-AST-FOUND-SW
028500         MOVE 1   TO J
028600         PERFORM FIND-ASSET-BY-NAME
028700             THRU FIND-ASSET-BY-NAME-EXIT
028800             UNTIL J > WS-AST-COUNT OR WS-AST-FOUND
028900         IF WS-AST-FOUND
029000             ADD TX1800-REALIZED-GAIN
029100                 TO WS-AST-REALIZED-GAIN(J).
029200     PERFORM READ-TRANSACTION.
029300 002-APPLY-REALIZED-EXIT.
029400     EXIT.
029500*
029600 FIND-ASSET-BY-NAME.
029700     IF WS-AST-NAME(J) = TX1800-ASSET-NAME
029800         MOVE 'Y' TO WS-AST-FOUND-SW
029900     ELSE
030000         ADD 1 TO J.
030100 FIND-ASSET-BY-NAME-EXIT.
030200     EXIT.
030300*
030400******************************************
030500*   PASS 3 -- DERIVE TOTALS PER ASSET       *
030600******************************************
030700*
030800 003-DERIVE-ONE.
030900*    07/30/96 GWC -- TOTAL-INVESTED FALLBACK FOR ZERO COST BASIS.
031000     IF WS-AST-COST-BASIS(I) > 0
031100         MOVE WS-AST-COST-BASIS(I)
031200             TO WS-AST-TOTAL-INVESTED(I)
031300     ELSE
031400         COMPUTE WS-AST-TOTAL-INVESTED(I) =
031500             WS-AST-CURRENT-VALUE(I) - WS-AST-UNREAL-GAIN(I).
031600     COMPUTE WS-AST-TOTAL-GAIN(I) =
031700         WS-AST-UNREAL-GAIN(I) + WS-AST-REALIZED-GAIN(I).
031800     IF WS-AST-TOTAL-INVESTED(I) > 0
031900         COMPUTE WS-AST-RETURN-PCT(I) ROUNDED =
032000             (WS-AST-TOTAL-GAIN(I) / WS-AST-TOTAL-INVESTED(I))
032100                 * 100
032200     ELSE
032300         MOVE ZERO TO WS-AST-RETURN-PCT(I).
032400     ADD WS-AST-REALIZED-GAIN(I) TO WS-TOT-REALIZED.
032500     ADD WS-AST-UNREAL-GAIN(I)   TO WS-TOT-UNREAL.
032600     ADD WS-AST-TOTAL-GAIN(I)    TO WS-TOT-GAIN.
032700     ADD WS-AST-TOTAL-INVESTED(I) TO WS-SUM-INVESTED.
032800     COMPUTE WS-SUM-RET-X-INV = WS-SUM-RET-X-INV +
032900         (WS-AST-RETURN-PCT(I) * WS-AST-TOTAL-INVESTED(I)).
033000     ADD 1 TO WS-TOTAL-COUNT.
033100     IF WS-AST-STATUS(I) = 'ACTIVE'
033200         ADD 1 TO WS-ACTIVE-COUNT.
033300     PERFORM ROLL-SUB-CLASS THRU ROLL-SUB-CLASS-EXIT.
033400     ADD 1 TO I.
033500 003-DERIVE-ONE-EXIT.
033600     EXIT.
033700*
033800 ROLL-SUB-CLASS.
033900*    12/04/01 DMH -- SUB-CLASS BREAKDOWN ADDED, REQ #0112-009.
034000     MOVE 'N' TO WS-SUB-FOUND-SW.
034100     MOVE 1   TO J.
034200     PERFORM FIND-SUB-CLASS THRU FIND-SUB-CLASS-EXIT
034300         UNTIL J > WS-SUB-COUNT OR WS-SUB-FOUND.
034400     IF NOT WS-SUB-FOUND AND WS-SUB-COUNT < 50
034500         ADD 1 TO WS-SUB-COUNT
034600         MOVE WS-AST-SUBCLASS(I) TO WS-SUB-NAME(WS-SUB-COUNT)
034700         MOVE ZERO TO WS-SUB-REALIZED(WS-SUB-COUNT)
034800         MOVE ZERO TO WS-SUB-UNREAL(WS-SUB-COUNT)
034900         MOVE WS-SUB-COUNT TO J.
035000     ADD WS-AST-REALIZED-GAIN(I) TO WS-SUB-REALIZED(J).
035100     ADD WS-AST-UNREAL-GAIN(I)   TO WS-SUB-UNREAL(J).
035200     COMPUTE WS-SUB-TOTAL(J) =
035300         WS-SUB-REALIZED(J) + WS-SUB-UNREAL(J).
035400 ROLL-SUB-CLASS-EXIT.
035500     EXIT.
035600*
035700 FIND-SUB-CLASS.
035800     IF WS-SUB-NAME(J) = WS-AST-SUBCLASS(I)
035900         MOVE 'Y' TO WS-SUB-FOUND-SW
036000     ELSE
036100         ADD 1 TO J.
036200 FIND-SUB-CLASS-EXIT.
036300     EXIT.
036400*
036500******************************************
036600*   PASS 4 -- MANUAL EXCHANGE SORT          *
036700******************************************
036800*
036900 SORT-ASSET-TABLE.
037000     IF WS-AST-COUNT < 2
037100         GO TO SORT-ASSET-TABLE-EXIT.
037200     MOVE 1 TO I.
037300     PERFORM SORT-ASSET-OUTER THRU SORT-ASSET-OUTER-EXIT
037400         UNTIL I > WS-AST-COUNT - 1.
037500 SORT-ASSET-TABLE-EXIT.
037600     EXIT.
037700*
037800 SORT-ASSET-OUTER.
037900     COMPUTE J = I + 1.
038000     PERFORM SORT-ASSET-INNER THRU SORT-ASSET-INNER-EXIT
038100         UNTIL J > WS-AST-COUNT.
038200     ADD 1 TO I.
038300 SORT-ASSET-OUTER-EXIT.
038400     EXIT.
038500*
038600 SORT-ASSET-INNER.
038700     IF WS-AST-TOTAL-GAIN(J) > WS-AST-TOTAL-GAIN(I)
038800         PERFORM SWAP-ASSET-ENTRY THRU SWAP-ASSET-ENTRY-EXIT.
038900     ADD 1 TO J.
039000 SORT-ASSET-INNER-EXIT.
039100     EXIT.
039200*
039300 SWAP-ASSET-ENTRY.
039400     MOVE WS-AST-NAME(I)           TO WS-SWAP-NAME.
039500     MOVE WS-AST-CLASS(I)          TO WS-SWAP-CLASS.
039600     MOVE WS-AST-SUBCLASS(I)       TO WS-SWAP-SUBCLASS.
039700     MOVE WS-AST-STATUS(I)         TO WS-SWAP-STATUS.
039800     MOVE WS-AST-CURRENT-VALUE(I)  TO WS-SWAP-CURRENT-VALUE.
039900     MOVE WS-AST-COST-BASIS(I)     TO WS-SWAP-COST-BASIS.
040000     MOVE WS-AST-REALIZED-GAIN(I)  TO WS-SWAP-REALIZED-GAIN.
040100     MOVE WS-AST-UNREAL-GAIN(I)    TO WS-SWAP-UNREAL-GAIN.
040200     MOVE WS-AST-TOTAL-INVESTED(I) TO WS-SWAP-TOTAL-INVESTED.
040300     MOVE WS-AST-TOTAL-GAIN(I)     TO WS-SWAP-TOTAL-GAIN.
040400     MOVE WS-AST-RETURN-PCT(I)     TO WS-SWAP-RETURN-PCT.
040500*
040600     MOVE WS-AST-NAME(J)           TO WS-AST-NAME(I).
040700     MOVE WS-AST-CLASS(J)          TO WS-AST-CLASS(I).
040800     MOVE WS-AST-SUBCLASS(J)       TO WS-AST-SUBCLASS(I).
040900     MOVE WS-AST-STATUS(J)         TO WS-AST-STATUS(I).
041000     MOVE WS-AST-CURRENT-VALUE(J)  TO WS-AST-CURRENT-VALUE(I).
041100     MOVE WS-AST-COST-BASIS(J)     TO WS-AST-COST-BASIS(I).
041200     MOVE WS-AST-REALIZED-GAIN(J)  TO WS-AST-REALIZED-GAIN(I).
041300     MOVE WS-AST-UNREAL-GAIN(J)    TO WS-AST-UNREAL-GAIN(I).
041400     MOVE WS-AST-TOTAL-INVESTED(J) TO WS-AST-TOTAL-INVESTED(I).
041500     MOVE WS-AST-TOTAL-GAIN(J)     TO WS-AST-TOTAL-GAIN(I).
041600     MOVE WS-AST-RETURN-PCT(J)     TO WS-AST-RETURN-PCT(I).
041700*
041800     MOVE WS-SWAP-NAME             TO WS-AST-NAME(J).
041900     MOVE WS-SWAP-CLASS            TO WS-AST-CLASS(J).
042000     MOVE WS-SWAP-SUBCLASS         TO WS-AST-SUBCLASS(J).
042100     MOVE WS-SWAP-STATUS           TO WS-AST-STATUS(J).
042200     MOVE WS-SWAP-CURRENT-VALUE    TO WS-AST-CURRENT-VALUE(J).
042300     MOVE WS-SWAP-COST-BASIS       TO WS-AST-COST-BASIS(J).
042400     MOVE WS-SWAP-REALIZED-GAIN    TO WS-AST-REALIZED-GAIN(J).
042500     MOVE WS-SWAP-UNREAL-GAIN      TO WS-AST-UNREAL-GAIN(J).
042600     MOVE WS-SWAP-TOTAL-INVESTED   TO WS-AST-TOTAL-INVESTED(J).
042700     MOVE WS-SWAP-TOTAL-GAIN       TO WS-AST-TOTAL-GAIN(J).
042800     MOVE WS-SWAP-RETURN-PCT       TO WS-AST-RETURN-PCT(J).
042900 SWAP-ASSET-ENTRY-EXIT.
043000     EXIT.
043100*
043200 SORT-SUB-TABLE.
043300     IF WS-SUB-COUNT < 2
043400         GO TO SORT-SUB-TABLE-EXIT.
043500     MOVE 1 TO I.
043600     PERFORM SORT-SUB-OUTER THRU SORT-SUB-OUTER-EXIT
043700         UNTIL I > WS-SUB-COUNT - 1.
043800 SORT-SUB-TABLE-EXIT.
043900     EXIT.
044000*
044100 SORT-SUB-OUTER.
044200     COMPUTE J = I + 1.
044300     PERFORM SORT-SUB-INNER THRU SORT-SUB-INNER-EXIT
044400         UNTIL J > WS-SUB-COUNT.
044500     ADD 1 TO I.
044600 SORT-SUB-OUTER-EXIT.
044700     EXIT.
044800*
044900 SORT-SUB-INNER.
045000     IF WS-SUB-TOTAL(J) > WS-SUB-TOTAL(I)
045100         PERFORM SWAP-SUB-ENTRY THRU SWAP-SUB-ENTRY-EXIT.
045200     ADD 1 TO J.
045300 SORT-SUB-INNER-EXIT.
045400     EXIT.
045500*
045600 SWAP-SUB-ENTRY.
045700     MOVE WS-SUB-NAME(I)      TO WS-SUB-SWAP-NAME.
045800     MOVE WS-SUB-REALIZED(I)  TO WS-SUB-SWAP-REALIZED.
045900     MOVE WS-SUB-UNREAL(I)    TO WS-SUB-SWAP-UNREAL.
046000     MOVE WS-SUB-TOTAL(I)     TO WS-SUB-SWAP-TOTAL.
046100     MOVE WS-SUB-NAME(J)      TO WS-SUB-NAME(I).
046200     MOVE WS-SUB-REALIZED(J)  TO WS-SUB-REALIZED(I).
046300     MOVE WS-SUB-UNREAL(J)    TO WS-SUB-UNREAL(I).
046400     MOVE WS-SUB-TOTAL(J)     TO WS-SUB-TOTAL(I).
046500     MOVE WS-SUB-SWAP-NAME     TO WS-SUB-NAME(J).
046600     MOVE WS-SUB-SWAP-REALIZED TO WS-SUB-REALIZED(J).
046700     MOVE WS-SUB-SWAP-UNREAL   TO WS-SUB-UNREAL(J).
046800     MOVE WS-SUB-SWAP-TOTAL    TO WS-SUB-TOTAL(J).
046900 SWAP-SUB-ENTRY-EXIT.
047000     EXIT.
047100*
047200******************************************
047300*   PASS 5 -- WRITE SCORECARD FILE          *
047400******************************************
047500*
047600 005-WRITE-ASSET.
047700     MOVE WS-AST-NAME(I)           TO AP1900-ASSET-NAME.
047800     MOVE WS-AST-CLASS(I)          TO AP1900-ASSET-CLASS.
047900     MOVE WS-AST-SUBCLASS(I)       TO AP1900-SUB-CLASS.
048000     MOVE WS-AST-STATUS(I)         TO AP1900-STATUS.
048100     MOVE WS-AST-TOTAL-INVESTED(I) TO AP1900-TOTAL-INVESTED.
048200     MOVE WS-AST-CURRENT-VALUE(I)  TO AP1900-CURRENT-VALUE.
048300     MOVE WS-AST-COST-BASIS(I)     TO AP1900-COST-BASIS.
048400     MOVE WS-AST-REALIZED-GAIN(I)  TO AP1900-REALIZED-GAIN.
048500     MOVE WS-AST-UNREAL-GAIN(I)    TO AP1900-UNREALIZED-GAIN.
048600     MOVE WS-AST-TOTAL-GAIN(I)     TO AP1900-TOTAL-GAIN.
048700     MOVE WS-AST-RETURN-PCT(I)     TO AP1900-RETURN-PCT.
048800     WRITE AP1900-REC.
048900     ADD 1 TO PF-CTL-ADDED.
049000     ADD 1 TO I.
049100 005-WRITE-ASSET-EXIT.
049200     EXIT.
049300*
049400******************************************
049500*   LIFETIME PERFORMANCE REPORT             *
049600******************************************
049700*
049800 WRITE-LIFETIME-REPORT.
049900     IF WS-SUM-INVESTED > 0
050000         COMPUTE WS-WEIGHTED-RETURN ROUNDED =
050100             WS-SUM-RET-X-INV / WS-SUM-INVESTED
050200     ELSE
050300         MOVE ZERO TO WS-WEIGHTED-RETURN.
050400     MOVE WS-TOT-REALIZED TO PF-ED-AMOUNT-1.
050500     MOVE WS-TOT-UNREAL   TO PF-ED-AMOUNT-2.
050600     MOVE WS-TOT-GAIN     TO PF-ED-AMOUNT-3.
050700     STRING 'PF1900 LIFETIME PERFORMANCE  REALIZED='
050800            PF-ED-AMOUNT-1
050900            ' UNREALIZED='                        PF-ED-AMOUNT-2
051000            ' TOTAL GAIN='                         PF-ED-AMOUNT-3
051100            DELIMITED BY SIZE INTO RO-LINE.
051200     WRITE RO-LINE.
051300     MOVE WS-WEIGHTED-RETURN TO PF-ED-PCT-1.
051400     MOVE WS-ACTIVE-COUNT    TO PF-ED-COUNT-1.
051500     MOVE WS-TOTAL-COUNT     TO PF-ED-COUNT-2.
051600     STRING '     WEIGHTED RETURN PCT='  PF-ED-PCT-1
051700            ' ACTIVE='                    PF-ED-COUNT-1
051800            ' TOTAL ASSETS='              PF-ED-COUNT-2
051900            DELIMITED BY SIZE INTO RO-LINE.
052000     WRITE RO-LINE.
052100     MOVE 1 TO I.
052200     PERFORM WRITE-DETAIL-LINE THRU WRITE-DETAIL-LINE-EXIT
052300         UNTIL I > WS-AST-COUNT.
052400     MOVE 1 TO I.
052500     PERFORM WRITE-SUBCLASS-LINE THRU WRITE-SUBCLASS-LINE-EXIT
052600         UNTIL I > WS-SUB-COUNT.
052700 WRITE-LIFETIME-REPORT-EXIT.
052800     EXIT.
052900*
053000 WRITE-DETAIL-LINE.
053100*    08/10/26 DMH -- DETAIL LINE WAS ONLY PRINTING NAME, STATUS,
053200*    TOTAL-GAIN AND RETURN% -- CLASS, SUB-CLASS, INVESTED,
053300*    CURRENT-VALUE, REALIZED AND UNREALIZED WERE MISSING FROM THE
053400*    PRINTED REPORT EVEN THOUGH THEY WERE ALREADY ON AP1900-REC.
053500*    NAME/CLASS/SUB-CLASS TRIMMED TO FIT ALL TEN FIELDS ON ONE
053600*    132-COLUMN LINE.
053700     MOVE WS-AST-TOTAL-INVESTED(I) TO PF-ED-SMALL-1.
053800     MOVE WS-AST-CURRENT-VALUE(I)  TO PF-ED-SMALL-2.
053900     MOVE WS-AST-REALIZED-GAIN(I)  TO PF-ED-SMALL-3.
054000     MOVE WS-AST-UNREAL-GAIN(I)    TO PF-ED-SMALL-4.
054100     MOVE WS-AST-TOTAL-GAIN(I)     TO PF-ED-SMALL-5.
054200     MOVE WS-AST-RETURN-PCT(I) TO PF-ED-PCT-1.
054300     STRING WS-AST-NAME(I)(1:26)
054400            ' '                    WS-AST-CLASS(I)(1:8)
054500            ' '                    WS-AST-SUBCLASS(I)(1:8)
054600            ' '                    WS-AST-STATUS(I)
054700            ' IV='                 PF-ED-SMALL-1
054800            ' CV='                 PF-ED-SMALL-2
054900            ' RG='                 PF-ED-SMALL-3
055000            ' UG='                 PF-ED-SMALL-4
055100            ' TG='                 PF-ED-SMALL-5
055200            ' RT='                 PF-ED-PCT-1
055300            DELIMITED BY SIZE INTO RO-LINE.
055400     WRITE RO-LINE.
055500     ADD 1 TO I.
055600 WRITE-DETAIL-LINE-EXIT.
055700     EXIT.
055800*
055900 WRITE-SUBCLASS-LINE.
056000     MOVE WS-SUB-REALIZED(I) TO PF-ED-AMOUNT-1.
056100     MOVE WS-SUB-UNREAL(I)   TO PF-ED-AMOUNT-2.
056200     MOVE WS-SUB-TOTAL(I)    TO PF-ED-AMOUNT-3.
056300     STRING '     SUB-CLASS '     WS-SUB-NAME(I)
056400            ' REALIZED='           PF-ED-AMOUNT-1
056500            ' UNREALIZED='         PF-ED-AMOUNT-2
056600            ' TOTAL='              PF-ED-AMOUNT-3
056700            DELIMITED BY SIZE INTO RO-LINE.
056800     WRITE RO-LINE.
056900     ADD 1 TO I.
057000 WRITE-SUBCLASS-LINE-EXIT.
057100     EXIT.
057200*
057300 END-RTN.
057400     DISPLAY 'LIFETIME PERFORMANCE COMPLETE' UPON CRT AT 0915.
057500     DISPLAY WS-AST-COUNT 'ASSETS  =' UPON CRT AT 1101.
057600     CLOSE RO-FILE.
057700     STOP RUN.
