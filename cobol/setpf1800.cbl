000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETPF1800.
000300 AUTHOR.        G W CHEN.
000400 INSTALLATION.  PERSONAL FINANCE SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/21/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*  C H A N G E   L O G                                          *
001000*  05/21/91  GWC  ORIGINAL WRITE-UP.  STAMPS A DEDUPLICATION KEY *
001100*                 ONTO ANY TRANSACTION ROW THAT CAME IN WITHOUT  *
001200*                 ONE BEFORE THE HISTORY FILE IS HANDED TO THE   *
001300*                 PERFORMANCE STEP.  REQ #9105-011.              *
001400*  02/19/93  GWC  SYMBOL PORTION OF THE KEY TRIMMED TO ITS FIRST *
001500*                 12 CHARACTERS SO THE WHOLE KEY FITS INSIDE THE *
001600*                 40-BYTE SOURCE-ID FIELD.                      *
001700*  02/02/99  LMS  Y2K REMEDIATION -- TXN-DATE CONFIRMED FOUR-    *
001800*                 DIGIT YEAR BEFORE IT GOES INTO THE KEY.        *
001900*  08/30/01  LMS  SKIP-COUNT ADDED FOR ROWS THAT ALREADY CARRY A *
002000*                 SOURCE-ID -- THEY PASS THROUGH UNCHANGED.      *
002100*****************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     CONSOLE IS CRT.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800*    /PFBATCH/TXIN.xxx -- RAW TRANSACTION HISTORY, BEFORE KEYING
002900     SELECT TI-FILE   ASSIGN TO DYNAMIC TI-PATH
003000            ORGANIZATION IS RECORD SEQUENTIAL.
003100*    /PFBATCH/TXOT.xxx -- TRANSACTION HISTORY, SOURCE-ID STAMPED
003200     SELECT TO-FILE   ASSIGN TO DYNAMIC TO-PATH
003300            ORGANIZATION IS RECORD SEQUENTIAL.
003400*    /PFBATCH/RPRT.xxx -- SYNC CONTROL REPORT, EXTENDED
003500     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
003600            ORGANIZATION IS RECORD SEQUENTIAL.
003700*
003800 DATA DIVISION.
003900 FILE SECTION.
004000*
004100 FD  TI-FILE
004200     RECORD CONTAINS 145 CHARACTERS
004300     LABEL RECORDS ARE STANDARD
004400     DATA RECORD IS TX1800-REC.
004500 copy '/users/devel/pf1800.cbl'.
004600*
004700 FD  TO-FILE
004800     RECORD CONTAINS 145 CHARACTERS
004900     LABEL RECORDS ARE STANDARD
005000     DATA RECORD IS TX1800-OUT-REC.
005100 01  TX1800-OUT-REC                      PIC X(145).
005200*
005300 FD  RO-FILE
005400     RECORD CONTAINS 132 CHARACTERS
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS RO-LINE.
005700 01  RO-LINE                             PIC X(132).
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100 copy '/users/devel/pfwork.cbl'.
006200*
006300 01  SETPF1800-VARIABLES.
006400     05  TI-PATH.
006500         10  FILLER                      PIC X(14)
006600             VALUE '/PFBATCH/TXIN.'.
006700         10  TI-NAME                     PIC X(64).
006800     05  TO-PATH.
006900         10  FILLER                      PIC X(14)
007000             VALUE '/PFBATCH/TXOT.'.
007100         10  TO-NAME                     PIC X(64).
007200     05  RO-PATH.
007300         10  FILLER                      PIC X(14)
007400             VALUE '/PFBATCH/RPRT.'.
007500         10  RO-NAME                     PIC X(64).
007600     05  WS-COMMAND-LINE                 PIC X(100).
007700     05  WS-TI-EOF-SW                    PIC 9(1) VALUE 0.
007800         88  WS-TI-EOF                    VALUE 1.
007900*
008000*    DETERMINISTIC KEY BUILD WORK FIELDS -- PF1800.  THIS RECORD
008100*    CARRIES NO NATIVE CONNECTOR ID, SO THE DIGEST-STYLE KEY IS
008200*    ALWAYS THE ONE USED.  TAG 'TXN' STANDS IN FOR THE SOURCE
008300*    SYSTEM NAME SINCE THE MERGED HISTORY FILE NO LONGER CARRIES
008400*    A PER-ROW CONNECTOR CODE AT THIS STAGE.
008500     05  WS-KEY-SYMBOL                    PIC X(12).
008600     05  WS-KEY-AMOUNT-ED                 PIC Z(10)9.99.
008700     05  WS-NEW-SOURCE-ID                  PIC X(40).
008800*
008900 PROCEDURE DIVISION.
009000*
009100 A010-MAIN-LINE.
009200     DISPLAY SPACES UPON CRT.
009300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
009400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
009500         INTO PF-RUN-DATE TI-NAME TO-NAME RO-NAME.
009600     DISPLAY SPACES UPON CRT.
009700     DISPLAY '* * * B E G I N   S E T P F 1 8 0 0 . C B L'
009800         UPON CRT AT 1401.
009900     IF PF-RUN-DATE = ZERO OR TI-NAME = SPACES
010000         DISPLAY '!!!! ENTER RUN DATE AND FILE NAMES ON'
010100             UPON CRT AT 2301
010200         DISPLAY '!!!!   COMMAND LINE'
010300             UPON CRT AT 2401
010400         STOP RUN.
010500     OPEN INPUT  TI-FILE.
010600     OPEN OUTPUT TO-FILE.
010700     OPEN EXTEND RO-FILE.
010800     PERFORM READ-TRANSACTION.
010900     PERFORM 001-MAIN-TXN THRU 001-MAIN-TXN-EXIT
011000         UNTIL WS-TI-EOF-SW = 1.
011100     PERFORM END-RTN.
011200*
011300 READ-TRANSACTION.
011400     READ TI-FILE AT END MOVE 1 TO WS-TI-EOF-SW.
011500     IF WS-TI-EOF-SW = 0
011600         ADD 1 TO PF-CTL-READ.
011700*
011800******************************************
011900*   SOURCE-ID GENERATION                   *
012000******************************************
012100*
012200 001-MAIN-TXN.
012300*    08/30/01 LMS -- SKIP-COUNT ADDED FOR PRE-KEYED ROWS.
012400     IF TX1800-SOURCE-ID = SPACES
012500         PERFORM BUILD-SOURCE-ID THRU BUILD-SOURCE-ID-EXIT
012600         ADD 1 TO PF-CTL-UPDATED
012700     ELSE
012800         ADD 1 TO PF-CTL-SKIPPED.
012900     MOVE TX1800-REC TO TX1800-OUT-REC.
013000     WRITE TX1800-OUT-REC.
013100     ADD 1 TO PF-CTL-ADDED.
013200     PERFORM READ-TRANSACTION.
013300 001-MAIN-TXN-EXIT.
013400     EXIT.
013500*
013600 BUILD-SOURCE-ID.
013700*    02/19/93 GWC -- SYMBOL TRIMMED TO 12 CHARS TO FIT THE KEY.
013800     MOVE TX1800-ASSET-NAME(1:12)  TO WS-KEY-SYMBOL.
013900     MOVE TX1800-AMOUNT             TO WS-KEY-AMOUNT-ED.
014000     MOVE SPACES                    TO WS-NEW-SOURCE-ID.
014100     STRING 'TXN'                   DELIMITED BY SIZE
014200            TX1800-TXN-DATE         DELIMITED BY SIZE
014300            WS-KEY-SYMBOL           DELIMITED BY SIZE
014400            WS-KEY-AMOUNT-ED        DELIMITED BY SIZE
014500            INTO WS-NEW-SOURCE-ID.
014600     MOVE WS-NEW-SOURCE-ID          TO TX1800-SOURCE-ID.
014700 BUILD-SOURCE-ID-EXIT.
014800     EXIT.
014900*
015000 END-RTN.
015100     DISPLAY 'SOURCE-ID GENERATION COMPLETE' UPON CRT AT 0915.
015200     DISPLAY PF-CTL-READ    'READ    =' UPON CRT AT 1101.
015300     DISPLAY PF-CTL-UPDATED 'STAMPED =' UPON CRT AT 1125.
015400     DISPLAY PF-CTL-SKIPPED 'SKIPPED =' UPON CRT AT 1149.
015500     MOVE PF-CTL-READ    TO PF-ED-COUNT-1.
015600     MOVE PF-CTL-UPDATED TO PF-ED-COUNT-2.
015700     MOVE PF-CTL-SKIPPED TO PF-ED-COUNT-3.
015800     STRING 'PF1800 SOURCE-ID GEN  READ='  PF-ED-COUNT-1
015900            ' STAMPED='                    PF-ED-COUNT-2
016000            ' SKIPPED='                     PF-ED-COUNT-3
016100            DELIMITED BY SIZE INTO RO-LINE.
016200     WRITE RO-LINE.
016300     CLOSE TI-FILE.
016400     CLOSE TO-FILE.
016500     CLOSE RO-FILE.
016600     STOP RUN.
