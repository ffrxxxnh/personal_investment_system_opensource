000100*****************************************************************
000200*  PF1400 -- HOLDINGS LEDGER MASTER, KEYED (SNAPSHOT-DATE,
000300*  ASSET-ID).  THIS IS THE CENTRAL TABLE OF THE WHOLE PF JOB
000400*  STREAM -- SETPF1300, SETPF1400, SETPF1900 AND SETPF1950 ALL
000500*  READ OR WRITE IT.
000600*  BUILT OFF THE OLD MB-REC SHAPE: KEY GROUP, THEN DOLLAR
000700*  GROUP, THEN A SOURCE-SPECIFIC "EXTRA FIELDS" BLOCK THAT GETS
000800*  REDEFINED DIFFERENTLY DEPENDING ON WHICH FEED THE HOLDING
000900*  CAME FROM (SAME IDEA AS MB-CLIENT-FIELDS REDEFINES).
001000*****************************************************************
001100 01  HD1400-REC.
001200     05  HD1400-KEY-FIELDS.
001300         10  HD1400-SNAPSHOT-DATE          PIC 9(8).
001400         10  HD1400-SNAPDATE-R REDEFINES HD1400-SNAPSHOT-DATE.
001500             15  HD1400-SNAP-YYYY           PIC 9(4).
001600             15  HD1400-SNAP-MM             PIC 9(2).
001700             15  HD1400-SNAP-DD             PIC 9(2).
001800         10  HD1400-ASSET-ID                PIC X(20).
001900     05  HD1400-ASSET-FIELDS.
002000         10  HD1400-ASSET-NAME              PIC X(40).
002100         10  HD1400-ASSET-CLASS             PIC X(15).
002200         10  HD1400-SUB-CLASS               PIC X(15).
002300     05  HD1400-QUANTITY-FIELDS.
002400         10  HD1400-SHARES                  PIC S9(9)V9(4) COMP-3.
002500         10  HD1400-CURRENT-PRICE           PIC S9(9)V9(4) COMP-3.
002600     05  HD1400-DOLLAR-FIELDS.
002700         10  HD1400-MARKET-VALUE            PIC S9(13)V99 COMP-3.
002800         10  HD1400-COST-BASIS              PIC S9(13)V99 COMP-3.
002900         10  HD1400-UNREALIZED-PNL          PIC S9(13)V99 COMP-3.
003000         10  HD1400-CURRENCY                PIC X(3).
003100             88  HD1400-IS-CNY               VALUE 'CNY'.
003200             88  HD1400-IS-USD               VALUE 'USD'.
003300*---- SOURCE-SPECIFIC CARRYOVER BLOCK, SAME SHAPE FOR ALL
003400*---- SOURCES TODAY BUT LEFT REDEFINABLE -- SEE MB-CLIENT-FIELDS
003500*---- IN THE OLD LPS EXTRACT FOR WHY WE KEEP THIS PATTERN AROUND
003600     05  HD1400-SOURCE-FIELDS              PIC X(20).
003700     05  HD1400-SCHW-FIELDS REDEFINES HD1400-SOURCE-FIELDS.
003800         10  HD1400-SCHW-ACCOUNT-SFX       PIC X(4).
003900         10  HD1400-SCHW-LOT-METHOD        PIC X(1).
004000         10  FILLER                        PIC X(15).
004100     05  HD1400-FUND-FIELDS REDEFINES HD1400-SOURCE-FIELDS.
004200         10  HD1400-FUND-COMPANY-CODE      PIC X(6).
004300         10  HD1400-FUND-SHARE-CLASS       PIC X(1).
004400         10  FILLER                        PIC X(13).
004500     05  HD1400-CONTROL-FIELDS.
004600         10  HD1400-LAST-SYNC-STEP         PIC X(4).
004700             88  HD1400-FROM-BS-SYNC        VALUE 'PF13'.
004800             88  HD1400-FROM-METRICS        VALUE 'PF14'.
004900         10  HD1400-STALE-FLAG             PIC X(1).
005000             88  HD1400-IS-STALE            VALUE 'Y'.
005100     05  FILLER                            PIC X(6).
