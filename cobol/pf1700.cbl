000100* PF1700 -- MONTHLY FINANCIAL SNAPSHOT, KEYED BY MONTH-DATE.
000200* SUMMARY/DISBURSEMENT SHAPE LIFTED FROM THE OLD W-REC LAYOUT.
000300 01  MS1700-REC.
000400     05  MS1700-SNAPSHOT-DATE                PIC 9(8).
000500     05  MS1700-SNAPSHOT-DATE-R REDEFINES MS1700-SNAPSHOT-DATE.
000600         10  MS1700-SNAP-YYYY                 PIC 9(4).
000700         10  MS1700-SNAP-MM                   PIC 9(2).
000800         10  MS1700-SNAP-DD                   PIC 9(2).
000900     05  MS1700-INCOME-GROUP.
001000         10  MS1700-SALARY-INCOME            PIC S9(11)V99 COMP-3.
001100         10  MS1700-RSU-INCOME               PIC S9(11)V99 COMP-3.
001200         10  MS1700-INVESTMENT-INCOME        PIC S9(11)V99 COMP-3.
001300         10  MS1700-OTHER-INCOME             PIC S9(11)V99 COMP-3.
001400         10  MS1700-TOTAL-INCOME             PIC S9(11)V99 COMP-3.
001500     05  MS1700-EXPENSE-GROUP.
001600         10  MS1700-HOUSING-EXPENSE          PIC S9(11)V99 COMP-3.
001700         10  MS1700-LIVING-EXPENSE           PIC S9(11)V99 COMP-3.
001800         10  MS1700-HEALTHCARE-EXPENSE       PIC S9(11)V99 COMP-3.
001900         10  MS1700-ENTERTAINMENT-EXPENSE    PIC S9(11)V99 COMP-3.
002000         10  MS1700-OTHER-EXPENSE            PIC S9(11)V99 COMP-3.
002100         10  MS1700-INVESTMENT-EXPENSE       PIC S9(11)V99 COMP-3.
002200         10  MS1700-TOTAL-EXPENSE            PIC S9(11)V99 COMP-3.
002300     05  MS1700-RESULT-GROUP.
002400         10  MS1700-NET-SAVINGS              PIC S9(11)V99 COMP-3.
002500         10  MS1700-SAVINGS-RATE             PIC S9(3)V99  COMP-3.
002600         10  MS1700-CURRENCY                 PIC X(3).
002700     05  FILLER                              PIC X(8).
