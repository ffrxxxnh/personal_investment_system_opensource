000100* PF1500 -- CALCULATED HOLDINGS METRICS EXTRACT, SETPF1400 INPUT.
000200* GROUPED THE WAY THE YELPS750 SECONDARY EXTRACT WAS GROUPED --
000300* KEY FIELDS, THEN ASSET FIELDS, THEN DOLLAR FIELDS, THEN CLASS,
000400* THEN A CONTROL GROUP STAMPING WHICH CALC STEP BUILT THE ROW.
000500 01  MX1500-REC.
000600     05  MX1500-KEY-FIELDS.
000700         10  MX1500-SNAPSHOT-DATE           PIC 9(8).
000800         10  MX1500-ASSET-ID                PIC X(20).
000900     05  MX1500-ASSET-FIELDS.
001000         10  MX1500-ASSET-NAME              PIC X(40).
001100         10  MX1500-ASSET-TYPE-RAW          PIC X(15).
001200     05  MX1500-QUANTITY-FIELDS.
001300         10  MX1500-QUANTITY                PIC S9(9)V9(4) COMP-3.
001400         10  MX1500-MARKET-PRICE-UNIT       PIC S9(9)V9(4) COMP-3.
001500     05  MX1500-DOLLAR-FIELDS.
001600         10  MX1500-MARKET-VALUE-CNY        PIC S9(13)V99 COMP-3.
001700         10  MX1500-COST-BASIS-CNY          PIC S9(13)V99 COMP-3.
001800         10  MX1500-CURRENCY                PIC X(3).
001900     05  MX1500-CLASS-FIELDS.
002000         10  MX1500-ASSET-CLASS             PIC X(15).
002100         10  MX1500-SUB-CLASS               PIC X(15).
002200     05  MX1500-CONTROL-FIELDS.
002300         10  MX1500-CALC-DATE               PIC 9(8).
002400         10  MX1500-CALC-JOB-STEP           PIC X(4).
002500             88  MX1500-FROM-METRICS-CALC    VALUE 'PF15'.
002600     05  FILLER                             PIC X(2).
